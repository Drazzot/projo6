000100*----------------------------------------------------------
000200* WSCCWORK.CBL
000300* Shared fee-schedule and reward-policy work area, COPYed
000400* into CCTXLD02, CCENGA03 and CCENGB04 the way WSCASE01
000500* and WSDATE01 were shared across the maintenance suite.
000600*----------------------------------------------------------
000700 01  WS-FEE-SCHEDULE.
000800     05  WS-PURCHASE-APR          PIC 9V9(04) VALUE 0.3499.
000900     05  WS-PENALTY-APR           PIC 9V9(04) VALUE 0.3999.
001000     05  WS-MINIMUM-INTEREST      PIC 9V99     VALUE 2.00.
001100     05  WS-PAPER-STATEMENT-FEE   PIC 9V99     VALUE 1.99.
001200     05  WS-PAPER-FEE-THRESHOLD   PIC 9V99     VALUE 2.50.
001300     05  WS-LATE-FEE-LOW          PIC 99V99    VALUE 30.00.
001400     05  WS-LATE-FEE-HIGH         PIC 99V99    VALUE 41.00.
001500     05  WS-PROMO-FEE-RATE        PIC V99      VALUE 0.02.
001600     05  WS-ENGINE-B-DEFAULT-APR  PIC 9V99     VALUE 0.35.
001700     05  FILLER                   PIC X(20).
001800*
001900* Reward rate table - loaded by VALUE clause below, then
002000* addressed through REDEFINES/OCCURS for a SEARCH by
002100* category, the same trick SLSRPT04 uses for its
002200* division/department/category name tables.
002300*
002400 01  WS-REWARD-RATES.
002500     05  FILLER   PIC X(10) VALUE "GROCERIES ".
002600     05  FILLER   PIC V9999 VALUE 0.0300.
002700     05  FILLER   PIC X(10) VALUE "GAS       ".
002800     05  FILLER   PIC V9999 VALUE 0.0200.
002900     05  FILLER   PIC X(10) VALUE "OTHER     ".
003000     05  FILLER   PIC V9999 VALUE 0.0100.
003100 01  FILLER REDEFINES WS-REWARD-RATES.
003200     05  REWARD-RATE-TABLE OCCURS 3 TIMES
003300          INDEXED BY REWARD-INDEX.
003400         10  REWARD-CATEGORY      PIC X(10).
003500         10  REWARD-RATE          PIC V9999.
003600*
003700 01  WS-DUE-DAY-CONSTANTS.
003800     05  WS-DUE-DAYS-AFTER-CYCLE  PIC 99     VALUE 23.
003900     05  WS-WALLST-DUE-DAY        PIC 99     VALUE 20.
004000     05  FILLER                   PIC X(10).
