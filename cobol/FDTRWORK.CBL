000100*----------------------------------------------------------
000200* FDTRWORK.CBL
000300* One parsed transaction per line, already date-sorted and
000400* amount-normalized to 2 decimals.  Category is fixed to
000500* one of GROCERIES/GAS/OTHER/PAYMENT.
000600*----------------------------------------------------------
000700 FD  TRANS-WORK-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  TXN-WORK-RECORD.
001000     05  TXNW-DATE                PIC 9(08).
001100     05  TXNW-CATEGORY            PIC X(10).
001200     05  TXNW-AMOUNT              PIC S9(07)V99.
001300     05  TXNW-IS-PAYMENT          PIC X(01).
001400         88  TXNW-IS-A-PAYMENT        VALUE "Y".
001500         88  TXNW-IS-A-PURCHASE       VALUE "N".
001600     05  FILLER                   PIC X(53).
