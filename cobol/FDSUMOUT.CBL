000100*----------------------------------------------------------
000200* FDSUMOUT.CBL
000300* Summary record output - one record per run.
000400*----------------------------------------------------------
000500 FD  SUMMARY-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 01  SUMMARY-RECORD.
000800     05  SUM-BEGIN-BAL            PIC S9(07)V99.
000900     05  SUM-TOTAL-INTEREST       PIC S9(07)V99.
001000     05  SUM-TOTAL-REWARDS        PIC S9(07)V99.
001100     05  SUM-TOTAL-FEES           PIC S9(07)V99.
001200     05  SUM-TOTAL-PAYMENTS       PIC S9(07)V99.
001300     05  SUM-END-BALANCE          PIC S9(07)V99.
001400     05  FILLER                   PIC X(50).
