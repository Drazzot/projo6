000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CCENGA03.
000300 AUTHOR.         R HALVERSEN.
000400 INSTALLATION.   CONSUMER CARD SERVICES - BATCH SYSTEMS.
000500 DATE-WRITTEN.   04/02/89.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------
000900* CCENGA03 - STATEMENT-CYCLE SIMULATION ENGINE (PRIMARY)
001000*----------------------------------------------------------
001100* CHANGE LOG
001200*----------------------------------------------------------
001300* 040289 RH  0000  ORIGINAL PROGRAM.  WALKS ONE ACCOUNT
001400*                  MONTH BY MONTH FROM THE PARAMETER
001500*                  START DATE TO THE END DATE, POSTING
001600*                  PURCHASES, REWARDS, FEES, INTEREST AND
001700*                  A STRATEGY-DRIVEN PAYMENT EACH CYCLE.
001800* 071590 RH  0132  ADDED THE HEAVYREV STRATEGY PER THE
001900*                  COLLECTIONS GROUP REQUEST - SEE THEIR
002000*                  MEMO OF 062290.
002100* 050291 JT  0205  SPLIT INTEREST CALCULATION TWO WAYS -
002200*                  PARM-METHOD NOW SELECTS SYNCDAY
002300*                  (COMPOUNDING) OR AVGDAY (CLOSED FORM).
002400* 110692 JT  0249  PAPER STATEMENT FEE THRESHOLD CORRECTED
002500*                  TO 2.50 (WAS COMPARING TO ZERO).
002600* 031894 RH  0298  LIGHTREV NOW PAYS IN FULL EVERY SIXTH
002700*                  CYCLE PER THE REVISED REVOLVER TABLE.
002800* 080498 JT  0402  Y2K - WS-CYCLE-YEAR WIDENED TO 4 DIGITS
002900*                  AND THE LEAP-YEAR TEST REWRITTEN FOR
003000*                  THE CENTURY RULE (DIV BY 100/400).
003100* 012599 JT  0402  Y2K FOLLOW-UP - RAN THE 2000 LEAP-YEAR
003200*                  TEST DECK (FEB HAS 29 DAYS), CLEAN.
003300* 062403 RH  0470  ADDED UPSI-0 CYCLE TRACE SWITCH FOR
003400*                  COLLECTIONS WHEN THEY DISPUTE A PAYOFF.
003500* 091506 JT  0533  REWARDS NOW CARRIED UNROUNDED UNTIL THE
003600*                  CYCLE ROW AND GRAND TOTAL ARE WRITTEN -
003700*                  PENNY DRIFT COMPLAINT FROM AUDIT.
003800* 042111 RH  0581  MINOR - REMARKED PARAGRAPH HEADERS FOR
003900*                  THE NEW OFFSHORE MAINTENANCE TEAM.
004000* 051413 TK  0608  PROGRAM NOW RETURNS A STATUS BYTE TO
004100*                  CCSIM01 SO A BAD PARAMETER RECORD STOPS
004200*                  THE REMAINING PHASES INSTEAD OF LETTING
004300*                  THEM RUN ON A CYCLE-WORK FILE THAT NEVER
004400*                  GOT BUILT.
004500*----------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON  STATUS IS WS-TRACE-ON
005000             OFF STATUS IS WS-TRACE-OFF
005100     CLASS VALID-STRATEGY-TEXT IS "A" THRU "Z".
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     COPY "SLTRWORK.CBL".
005600
005700     COPY "SLPARM.CBL".
005800
005900     COPY "SLCYCWRK.CBL".
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400     COPY "FDTRWORK.CBL".
006500
006600     COPY "FDPARM.CBL".
006700
006800     COPY "FDCYCWRK.CBL".
006900
007000 WORKING-STORAGE SECTION.
007100
007200 77  WS-TRWORK-STATUS             PIC XX.
007300 77  WS-PARM-STATUS               PIC XX.
007400 77  WS-CYCWORK-STATUS            PIC XX.
007500
007600 77  TRWORK-AT-END                PIC X VALUE "N".
007700     88  TRWORK-IS-AT-END             VALUE "Y".
007800
007900     COPY "WSCCWORK.CBL".
008000
008100*----------------------------------------------------------
008200* A WORKING COPY OF THE PARAMETER RECORD, REDEFINED INTO
008300* ITS DATE PIECES SO THE MONTH LOOP NEVER HAS TO DIVIDE
008400* THE RAW YYYYMMDD NUMBER.
008500*----------------------------------------------------------
008600 01  WS-PARM-SAVE.
008700     05  WS-PARM-START-DATE       PIC 9(08).
008800     05  WS-PARM-END-DATE         PIC 9(08).
008900     05  WS-PARM-START-BAL        PIC S9(07)V99.
009000     05  WS-PARM-APR              PIC 9V9(04).
009100     05  WS-PARM-STRATEGY         PIC X(08).
009200     05  WS-PARM-METHOD           PIC X(08).
009300 01  WS-PARM-DATES REDEFINES WS-PARM-SAVE.
009400     05  WS-START-CCYY            PIC 9(04).
009500     05  WS-START-MM              PIC 9(02).
009600     05  WS-START-DD              PIC 9(02).
009700     05  WS-END-CCYY              PIC 9(04).
009800     05  WS-END-MM                PIC 9(02).
009900     05  WS-END-DD                PIC 9(02).
010000     05  FILLER                   PIC X(30).
010100
010200*----------------------------------------------------------
010300* DAYS-IN-MONTH LOOKUP - FEBRUARY IS BUMPED TO 29 AT RUN
010400* TIME BY CHECK-LEAP-YEAR WHEN THE CYCLE YEAR QUALIFIES.
010500*----------------------------------------------------------
010600 01  WS-DAYS-IN-MONTH-LIST.
010700     05  FILLER                   PIC 99 VALUE 31.
010800     05  FILLER                   PIC 99 VALUE 28.
010900     05  FILLER                   PIC 99 VALUE 31.
011000     05  FILLER                   PIC 99 VALUE 30.
011100     05  FILLER                   PIC 99 VALUE 31.
011200     05  FILLER                   PIC 99 VALUE 30.
011300     05  FILLER                   PIC 99 VALUE 31.
011400     05  FILLER                   PIC 99 VALUE 31.
011500     05  FILLER                   PIC 99 VALUE 30.
011600     05  FILLER                   PIC 99 VALUE 31.
011700     05  FILLER                   PIC 99 VALUE 30.
011800     05  FILLER                   PIC 99 VALUE 31.
011900 01  FILLER REDEFINES WS-DAYS-IN-MONTH-LIST.
012000     05  DAYS-IN-MONTH-TABLE OCCURS 12 TIMES
012100          INDEXED BY MONTH-INDEX.
012200         10  DAYS-IN-MONTH        PIC 99.
012300
012400*----------------------------------------------------------
012500* PAYMENT STRATEGY CODE TABLE.
012600*----------------------------------------------------------
012700 01  WS-STRATEGY-NAMES.
012800     05  FILLER                   PIC X(08) VALUE "EARLY   ".
012900     05  FILLER                   PIC 9     VALUE 1.
013000     05  FILLER                   PIC X(08) VALUE "WALLST  ".
013100     05  FILLER                   PIC 9     VALUE 2.
013200     05  FILLER                   PIC X(08) VALUE "LIGHTREV".
013300     05  FILLER                   PIC 9     VALUE 3.
013400     05  FILLER                   PIC X(08) VALUE "HEAVYREV".
013500     05  FILLER                   PIC 9     VALUE 4.
013600 01  FILLER REDEFINES WS-STRATEGY-NAMES.
013700     05  STRATEGY-TABLE OCCURS 4 TIMES
013800          INDEXED BY STRATEGY-INDEX.
013900         10  STRATEGY-NAME        PIC X(08).
014000         10  STRATEGY-CODE        PIC 9.
014100
014200 77  WS-STRATEGY-CODE             PIC 9 VALUE ZERO.
014300
014400*----------------------------------------------------------
014500* RUNNING CYCLE STATE.
014600*----------------------------------------------------------
014700 77  WS-CYCLE-YEAR                PIC 9(04) COMP.
014800 77  WS-CYCLE-MONTH               PIC 9(02) COMP.
014900 77  WS-CYCLE-YM                  PIC 9(06) COMP.
015000 77  WS-END-YM                    PIC 9(06) COMP.
015100 77  WS-CYCLE-INDEX               PIC 9(05) COMP VALUE ZERO.
015200 77  WS-DAYS-IN-CYCLE             PIC 9(02) COMP.
015300 77  WS-CYCLE-END-DATE            PIC 9(08).
015400 77  WS-DAY-COUNTER               PIC 9(02) COMP.
015500
015600 77  WS-REM-4                     PIC 9(03) COMP.
015700 77  WS-REM-100                   PIC 9(03) COMP.
015800 77  WS-REM-400                   PIC 9(04) COMP.
015900 77  WS-DIVIDE-QUOTIENT           PIC 9(08) COMP.
016000 77  WS-IS-LEAP-YEAR              PIC X VALUE "N".
016100     88  YEAR-IS-LEAP                 VALUE "Y".
016200
016300 77  WS-BALANCE                   PIC S9(07)V99 VALUE ZERO.
016400 77  WS-CYCLE-PURCHASES           PIC S9(07)V99 VALUE ZERO.
016500 77  WS-CYCLE-FEES                PIC S9(07)V99 VALUE ZERO.
016600 77  WS-CYCLE-INTEREST            PIC S9(07)V99 VALUE ZERO.
016700 77  WS-CYCLE-REWARD-RAW          PIC S9(07)V9(06) VALUE ZERO.
016800 77  WS-CYCLE-REWARDS             PIC S9(07)V99 VALUE ZERO.
016900 77  WS-PAYMENT-AMOUNT            PIC S9(07)V99 VALUE ZERO.
017000 77  WS-PAYMENT-OFFSET            PIC 9(02) COMP VALUE ZERO.
017100 77  WS-CYCLE-MOD                 PIC 9(04) COMP.
017200
017300 77  WS-DAILY-RATE                PIC S9V9(10) VALUE ZERO.
017400 77  WS-DAILY-INTEREST            PIC S9(07)V9(10) VALUE ZERO.
017500 77  WS-CYCLE-INTEREST-ACCUM      PIC S9(07)V9(10) VALUE ZERO.
017600
017700 77  WS-TOTAL-INTEREST            PIC S9(07)V99 VALUE ZERO.
017800 77  WS-TOTAL-FEES                PIC S9(07)V99 VALUE ZERO.
017900 77  WS-TOTAL-PAYMENTS            PIC S9(07)V99 VALUE ZERO.
018000 77  WS-TOTAL-REWARD-RAW          PIC S9(09)V9(06) VALUE ZERO.
018100 77  WS-BEGIN-BAL                 PIC S9(07)V99 VALUE ZERO.
018200
018300 77  WS-MIN-PAYMENT-RATE          PIC V999 VALUE .035.
018400 77  WS-MIN-PAYMENT-FLOOR         PIC 99V99 VALUE 30.00.
018500 77  WS-HEAVYREV-EVERY-N          PIC 9 VALUE 3.
018600
018700*----------------------------------------------------------
018800* RETURN-STATUS BYTE PASSED BACK TO CCSIM01 - SEE THE
018900* 051413 CHANGE LOG ENTRY ABOVE.
019000*----------------------------------------------------------
019100 LINKAGE SECTION.
019200 01  LK-PHASE-RETURN-STATUS       PIC X.
019300
019400 PROCEDURE DIVISION USING LK-PHASE-RETURN-STATUS.
019500 PROGRAM-BEGIN.
019600     MOVE "G" TO LK-PHASE-RETURN-STATUS.
019700     PERFORM OPENING-PROCEDURE THRU OPENING-PROCEDURE-EXIT.
019800     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
019900     PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
020000
020100 PROGRAM-EXIT.
020200     EXIT PROGRAM.
020300
020400 PROGRAM-DONE.
020500     STOP RUN.
020600
020700 OPENING-PROCEDURE.
020800     OPEN INPUT  TRANS-WORK-FILE.
020900     OPEN INPUT  PARAMETER-FILE.
021000     OPEN OUTPUT CYCLE-WORK-FILE.
021100     PERFORM LOAD-THE-PARAMETERS THRU LOAD-THE-PARAMETERS-EXIT.
021200     PERFORM LOOK-UP-THE-STRATEGY
021300         THRU LOOK-UP-THE-STRATEGY-EXIT.
021400     PERFORM PRIME-THE-TRANSACTION-READER
021500         THRU PRIME-THE-TRANSACTION-READER-EXIT.
021600 OPENING-PROCEDURE-EXIT.
021700     EXIT.
021800
021900 CLOSING-PROCEDURE.
022000     CLOSE TRANS-WORK-FILE.
022100     CLOSE PARAMETER-FILE.
022200     CLOSE CYCLE-WORK-FILE.
022300 CLOSING-PROCEDURE-EXIT.
022400     EXIT.
022500
022600 LOAD-THE-PARAMETERS.
022700     READ PARAMETER-FILE
022800         AT END
022900             DISPLAY "CCENGA03 ABEND - NO PARAMETER RECORD"
023000             MOVE "B" TO LK-PHASE-RETURN-STATUS
023100             MOVE 99999999 TO WS-PARM-START-DATE
023200                              WS-PARM-END-DATE.
023300     MOVE PARM-START-DATE TO WS-PARM-START-DATE.
023400     MOVE PARM-END-DATE   TO WS-PARM-END-DATE.
023500     MOVE PARM-START-BAL  TO WS-PARM-START-BAL.
023600     MOVE PARM-APR        TO WS-PARM-APR.
023700     MOVE PARM-STRATEGY   TO WS-PARM-STRATEGY.
023800     MOVE PARM-METHOD     TO WS-PARM-METHOD.
023900     MOVE WS-PARM-START-BAL TO WS-BALANCE WS-BEGIN-BAL.
024000     COMPUTE WS-CYCLE-YEAR  = WS-START-CCYY.
024100     COMPUTE WS-CYCLE-MONTH = WS-START-MM.
024200     COMPUTE WS-CYCLE-YM = (WS-START-CCYY * 100) + WS-START-MM.
024300     COMPUTE WS-END-YM   = (WS-END-CCYY   * 100) + WS-END-MM.
024400 LOAD-THE-PARAMETERS-EXIT.
024500     EXIT.
024600
024700 LOOK-UP-THE-STRATEGY.
024800     MOVE 1 TO WS-STRATEGY-CODE.
024900     SET STRATEGY-INDEX TO 1.
025000     SEARCH STRATEGY-TABLE
025100         AT END
025200             DISPLAY "CCENGA03 WARNING - UNKNOWN STRATEGY "
025300                 WS-PARM-STRATEGY " - DEFAULTING TO EARLY"
025400         WHEN STRATEGY-NAME(STRATEGY-INDEX) = WS-PARM-STRATEGY
025500             MOVE STRATEGY-CODE(STRATEGY-INDEX)
025600                 TO WS-STRATEGY-CODE.
025700 LOOK-UP-THE-STRATEGY-EXIT.
025800     EXIT.
025900
026000 PRIME-THE-TRANSACTION-READER.
026100     PERFORM READ-NEXT-WORK-TRANSACTION
026200         THRU READ-NEXT-WORK-TRANSACTION-EXIT.
026300 PRIME-THE-TRANSACTION-READER-EXIT.
026400     EXIT.
026500
026600 READ-NEXT-WORK-TRANSACTION.
026700     READ TRANS-WORK-FILE
026800         AT END MOVE "Y" TO TRWORK-AT-END.
026900 READ-NEXT-WORK-TRANSACTION-EXIT.
027000     EXIT.
027100
027200 MAIN-PROCESS.
027300     PERFORM PROCESS-ONE-CYCLE THRU PROCESS-ONE-CYCLE-EXIT
027400         UNTIL WS-CYCLE-YM > WS-END-YM.
027500     PERFORM WRITE-THE-SUMMARY-RECORD
027600         THRU WRITE-THE-SUMMARY-RECORD-EXIT.
027700 MAIN-PROCESS-EXIT.
027800     EXIT.
027900
028000*----------------------------------------------------------
028100* PROCESS-ONE-CYCLE  -  ONE FULL BILLING CYCLE, STEPS 1-6
028200* OF THE STATEMENT-CYCLE ENGINE AS DOCUMENTED FOR THE
028300* COLLECTIONS GROUP.
028400*----------------------------------------------------------
028500 PROCESS-ONE-CYCLE.
028600     MOVE ZERO TO WS-CYCLE-PURCHASES WS-CYCLE-FEES
028700                  WS-CYCLE-INTEREST  WS-CYCLE-REWARD-RAW
028800                  WS-CYCLE-REWARDS   WS-PAYMENT-AMOUNT.
028900     MOVE ZERO TO WS-PAYMENT-OFFSET.
029000
029100     PERFORM DETERMINE-DAYS-IN-CYCLE
029200         THRU DETERMINE-DAYS-IN-CYCLE-EXIT.
029300     COMPUTE WS-CYCLE-END-DATE =
029400             (WS-CYCLE-YEAR * 10000) + (WS-CYCLE-MONTH * 100)
029500              + WS-DAYS-IN-CYCLE.
029600
029700     PERFORM APPLY-CYCLE-TRANSACTIONS
029800         THRU APPLY-CYCLE-TRANSACTIONS-EXIT.
029900     PERFORM ASSESS-PAPER-FEE THRU ASSESS-PAPER-FEE-EXIT.
030000     PERFORM COMPUTE-CYCLE-INTEREST
030100         THRU COMPUTE-CYCLE-INTEREST-EXIT.
030200     PERFORM SELECT-PAYMENT-STRATEGY
030300         THRU SELECT-PAYMENT-STRATEGY-EXIT.
030400     PERFORM CHECK-FOR-LATE-PAYMENT
030500         THRU CHECK-FOR-LATE-PAYMENT-EXIT.
030600     PERFORM RECORD-CYCLE-DETAIL
030700         THRU RECORD-CYCLE-DETAIL-EXIT.
030800
030900     IF WS-TRACE-ON
031000         DISPLAY "CCENGA03 CYCLE " WS-CYCLE-YM
031100             " BAL=" WS-BALANCE " PMT=" WS-PAYMENT-AMOUNT.
031200
031300     SUBTRACT WS-PAYMENT-AMOUNT FROM WS-BALANCE.
031400     ADD WS-PAYMENT-AMOUNT TO WS-TOTAL-PAYMENTS.
031500
031600     PERFORM ADVANCE-TO-NEXT-MONTH
031700         THRU ADVANCE-TO-NEXT-MONTH-EXIT.
031800 PROCESS-ONE-CYCLE-EXIT.
031900     EXIT.
032000
032100*----------------------------------------------------------
032200* DETERMINE-DAYS-IN-CYCLE
032300*----------------------------------------------------------
032400 DETERMINE-DAYS-IN-CYCLE.
032500     SET MONTH-INDEX TO WS-CYCLE-MONTH.
032600     MOVE DAYS-IN-MONTH(MONTH-INDEX) TO WS-DAYS-IN-CYCLE.
032700     IF WS-CYCLE-MONTH = 2
032800         PERFORM CHECK-LEAP-YEAR THRU CHECK-LEAP-YEAR-EXIT
032900         IF YEAR-IS-LEAP
033000             ADD 1 TO WS-DAYS-IN-CYCLE.
033100 DETERMINE-DAYS-IN-CYCLE-EXIT.
033200     EXIT.
033300
033400 CHECK-LEAP-YEAR.
033500     MOVE "N" TO WS-IS-LEAP-YEAR.
033600     DIVIDE WS-CYCLE-YEAR BY 4 GIVING WS-DIVIDE-QUOTIENT
033700         REMAINDER WS-REM-4.
033800     IF WS-REM-4 = 0
033900         DIVIDE WS-CYCLE-YEAR BY 100 GIVING WS-DIVIDE-QUOTIENT
034000             REMAINDER WS-REM-100
034100         IF WS-REM-100 NOT = 0
034200             MOVE "Y" TO WS-IS-LEAP-YEAR
034300         ELSE
034400             DIVIDE WS-CYCLE-YEAR BY 400
034500                 GIVING WS-DIVIDE-QUOTIENT REMAINDER WS-REM-400
034600             IF WS-REM-400 = 0
034700                 MOVE "Y" TO WS-IS-LEAP-YEAR.
034800 CHECK-LEAP-YEAR-EXIT.
034900     EXIT.
035000
035100*----------------------------------------------------------
035200* APPLY-CYCLE-TRANSACTIONS  -  STEPS 1-2.  TRANS-WORK-FILE
035300* IS ALREADY DATE-SORTED, SO THIS IS A STRAIGHT SEQUENTIAL
035400* MERGE AGAINST THE CYCLE WINDOW - NO RE-READ NEEDED.
035500*----------------------------------------------------------
035600 APPLY-CYCLE-TRANSACTIONS.
035700     PERFORM APPLY-ONE-TRANSACTION
035800         THRU APPLY-ONE-TRANSACTION-EXIT
035900         UNTIL TRWORK-IS-AT-END
036000            OR TXNW-DATE > WS-CYCLE-END-DATE.
036100 APPLY-CYCLE-TRANSACTIONS-EXIT.
036200     EXIT.
036300
036400 APPLY-ONE-TRANSACTION.
036500     ADD TXNW-AMOUNT TO WS-BALANCE.
036600     IF TXNW-IS-A-PURCHASE
036700         ADD TXNW-AMOUNT TO WS-CYCLE-PURCHASES.
036800     PERFORM ACCRUE-REWARD-FOR-TXN
036900         THRU ACCRUE-REWARD-FOR-TXN-EXIT.
037000     PERFORM READ-NEXT-WORK-TRANSACTION
037100         THRU READ-NEXT-WORK-TRANSACTION-EXIT.
037200 APPLY-ONE-TRANSACTION-EXIT.
037300     EXIT.
037400
037500 ACCRUE-REWARD-FOR-TXN.
037600     SET REWARD-INDEX TO 1.
037700     SEARCH REWARD-RATE-TABLE
037800         AT END
037900             COMPUTE WS-CYCLE-REWARD-RAW =
038000                     WS-CYCLE-REWARD-RAW +
038100                     (TXNW-AMOUNT * REWARD-RATE(3))
038200         WHEN REWARD-CATEGORY(REWARD-INDEX) = TXNW-CATEGORY
038300             COMPUTE WS-CYCLE-REWARD-RAW =
038400                     WS-CYCLE-REWARD-RAW + (TXNW-AMOUNT *
038500                     REWARD-RATE(REWARD-INDEX)).
038600 ACCRUE-REWARD-FOR-TXN-EXIT.
038700     EXIT.
038800
038900 ASSESS-PAPER-FEE.
039000     IF WS-BALANCE > WS-PAPER-FEE-THRESHOLD
039100         ADD WS-PAPER-STATEMENT-FEE TO WS-CYCLE-FEES
039200         ADD WS-PAPER-STATEMENT-FEE TO WS-BALANCE.
039300 ASSESS-PAPER-FEE-EXIT.
039400     EXIT.
039500
039600*----------------------------------------------------------
039700* COMPUTE-CYCLE-INTEREST  -  STEP 4.  PARM-METHOD SELECTS
039800* THE CLOSED-FORM (AVGDAY) OR DAY-BY-DAY COMPOUNDING
039900* (SYNCDAY) FORMULA.
040000*----------------------------------------------------------
040100 COMPUTE-CYCLE-INTEREST.
040200     COMPUTE WS-DAILY-RATE ROUNDED = WS-PARM-APR / 365.
040300     EVALUATE WS-PARM-METHOD
040400         WHEN "SYNCDAY"
040500             PERFORM COMPUTE-INTEREST-SYNCDAY
040600                 THRU COMPUTE-INTEREST-SYNCDAY-EXIT
040700         WHEN OTHER
040800             PERFORM COMPUTE-INTEREST-AVGDAY
040900                 THRU COMPUTE-INTEREST-AVGDAY-EXIT
041000     END-EVALUATE.
041100     ADD WS-CYCLE-INTEREST TO WS-TOTAL-INTEREST.
041200 COMPUTE-CYCLE-INTEREST-EXIT.
041300     EXIT.
041400
041500 COMPUTE-INTEREST-AVGDAY.
041600     COMPUTE WS-CYCLE-INTEREST ROUNDED =
041700             WS-BALANCE * WS-DAILY-RATE * WS-DAYS-IN-CYCLE.
041800     IF WS-CYCLE-INTEREST > 0
041900        AND WS-CYCLE-INTEREST < WS-MINIMUM-INTEREST
042000         MOVE WS-MINIMUM-INTEREST TO WS-CYCLE-INTEREST.
042100     ADD WS-CYCLE-INTEREST TO WS-BALANCE.
042200 COMPUTE-INTEREST-AVGDAY-EXIT.
042300     EXIT.
042400
042500 COMPUTE-INTEREST-SYNCDAY.
042600     MOVE ZERO TO WS-CYCLE-INTEREST-ACCUM.
042700     PERFORM COMPOUND-ONE-DAY
042800         THRU COMPOUND-ONE-DAY-EXIT
042900         VARYING WS-DAY-COUNTER FROM 1 BY 1
043000         UNTIL WS-DAY-COUNTER > WS-DAYS-IN-CYCLE.
043100     COMPUTE WS-CYCLE-INTEREST ROUNDED = WS-CYCLE-INTEREST-ACCUM.
043200     IF WS-CYCLE-INTEREST > 0
043300        AND WS-CYCLE-INTEREST < WS-MINIMUM-INTEREST
043400         COMPUTE WS-BALANCE = WS-BALANCE + WS-MINIMUM-INTEREST
043500                              - WS-CYCLE-INTEREST
043600         MOVE WS-MINIMUM-INTEREST TO WS-CYCLE-INTEREST.
043700 COMPUTE-INTEREST-SYNCDAY-EXIT.
043800     EXIT.
043900
044000 COMPOUND-ONE-DAY.
044100     IF WS-BALANCE > 0
044200         COMPUTE WS-DAILY-INTEREST ROUNDED =
044300                 WS-BALANCE * WS-DAILY-RATE
044400         ADD WS-DAILY-INTEREST TO WS-CYCLE-INTEREST-ACCUM
044500         ADD WS-DAILY-INTEREST TO WS-BALANCE.
044600 COMPOUND-ONE-DAY-EXIT.
044700     EXIT.
044800
044900*----------------------------------------------------------
045000* SELECT-PAYMENT-STRATEGY  -  STEP 5, INSTRUCTION FORM.
045100*----------------------------------------------------------
045200 SELECT-PAYMENT-STRATEGY.
045300     EVALUATE WS-STRATEGY-CODE
045400         WHEN 1  PERFORM STRATEGY-EARLY-PAY
045500                     THRU STRATEGY-EARLY-PAY-EXIT
045600         WHEN 2  PERFORM STRATEGY-WALLST-PAY
045700                     THRU STRATEGY-WALLST-PAY-EXIT
045800         WHEN 3  PERFORM STRATEGY-LIGHTREV-PAY
045900                     THRU STRATEGY-LIGHTREV-PAY-EXIT
046000         WHEN 4  PERFORM STRATEGY-HEAVYREV-PAY
046100                     THRU STRATEGY-HEAVYREV-PAY-EXIT
046200     END-EVALUATE.
046300
046400     IF WS-BALANCE NOT > 0
046500         MOVE ZERO TO WS-PAYMENT-AMOUNT
046600     ELSE
046700         IF WS-PAYMENT-AMOUNT > WS-BALANCE
046800             MOVE WS-BALANCE TO WS-PAYMENT-AMOUNT.
046900 SELECT-PAYMENT-STRATEGY-EXIT.
047000     EXIT.
047100
047200 STRATEGY-EARLY-PAY.
047300     MOVE WS-BALANCE TO WS-PAYMENT-AMOUNT.
047400     MOVE 1 TO WS-PAYMENT-OFFSET.
047500 STRATEGY-EARLY-PAY-EXIT.
047600     EXIT.
047700
047800 STRATEGY-WALLST-PAY.
047900     MOVE WS-BALANCE TO WS-PAYMENT-AMOUNT.
048000     MOVE 22 TO WS-PAYMENT-OFFSET.
048100 STRATEGY-WALLST-PAY-EXIT.
048200     EXIT.
048300
048400 STRATEGY-LIGHTREV-PAY.
048500     MOVE 22 TO WS-PAYMENT-OFFSET.
048600     DIVIDE WS-CYCLE-INDEX BY 6 GIVING WS-DIVIDE-QUOTIENT
048700         REMAINDER WS-CYCLE-MOD.
048800     IF WS-CYCLE-MOD = 5
048900         MOVE WS-BALANCE TO WS-PAYMENT-AMOUNT
049000     ELSE
049100         PERFORM COMPUTE-MINIMUM-PAYMENT
049200             THRU COMPUTE-MINIMUM-PAYMENT-EXIT.
049300 STRATEGY-LIGHTREV-PAY-EXIT.
049400     EXIT.
049500
049600 STRATEGY-HEAVYREV-PAY.
049700     PERFORM COMPUTE-MINIMUM-PAYMENT
049800         THRU COMPUTE-MINIMUM-PAYMENT-EXIT.
049900     DIVIDE WS-CYCLE-INDEX BY WS-HEAVYREV-EVERY-N
050000         GIVING WS-DIVIDE-QUOTIENT REMAINDER WS-CYCLE-MOD.
050100     IF WS-CYCLE-MOD = (WS-HEAVYREV-EVERY-N - 1)
050200         MOVE 30 TO WS-PAYMENT-OFFSET
050300     ELSE
050400         MOVE 22 TO WS-PAYMENT-OFFSET.
050500 STRATEGY-HEAVYREV-PAY-EXIT.
050600     EXIT.
050700
050800 COMPUTE-MINIMUM-PAYMENT.
050900     COMPUTE WS-PAYMENT-AMOUNT ROUNDED =
051000             WS-BALANCE * WS-MIN-PAYMENT-RATE.
051100     IF WS-PAYMENT-AMOUNT < WS-MIN-PAYMENT-FLOOR
051200         MOVE WS-MIN-PAYMENT-FLOOR TO WS-PAYMENT-AMOUNT.
051300 COMPUTE-MINIMUM-PAYMENT-EXIT.
051400     EXIT.
051500
051600 CHECK-FOR-LATE-PAYMENT.
051700     IF WS-PAYMENT-OFFSET > WS-DUE-DAYS-AFTER-CYCLE
051800         ADD WS-LATE-FEE-HIGH TO WS-CYCLE-FEES
051900         ADD WS-LATE-FEE-HIGH TO WS-BALANCE.
052000 CHECK-FOR-LATE-PAYMENT-EXIT.
052100     EXIT.
052200
052300 RECORD-CYCLE-DETAIL.
052400     COMPUTE WS-CYCLE-REWARDS ROUNDED = WS-CYCLE-REWARD-RAW.
052500     ADD WS-CYCLE-REWARD-RAW TO WS-TOTAL-REWARD-RAW.
052600     ADD WS-CYCLE-FEES TO WS-TOTAL-FEES.
052700
052800     MOVE SPACE TO CYCW-DETAIL-RECORD.
052900     MOVE "D"              TO CYCW-RECORD-TYPE.
053000     MOVE WS-CYCLE-YM      TO CYCW-YEAR-MONTH.
053100     MOVE WS-CYCLE-PURCHASES TO CYCW-PURCHASES.
053200     MOVE WS-CYCLE-REWARDS TO CYCW-REWARDS.
053300     MOVE WS-CYCLE-FEES    TO CYCW-FEES.
053400     MOVE WS-CYCLE-INTEREST TO CYCW-INTEREST.
053500     MOVE WS-PAYMENT-AMOUNT TO CYCW-PAYMENT.
053600     MOVE WS-BALANCE       TO CYCW-END-BALANCE.
053700     WRITE CYCW-DETAIL-RECORD.
053800 RECORD-CYCLE-DETAIL-EXIT.
053900     EXIT.
054000
054100 ADVANCE-TO-NEXT-MONTH.
054200     ADD 1 TO WS-CYCLE-MONTH.
054300     IF WS-CYCLE-MONTH > 12
054400         MOVE 1 TO WS-CYCLE-MONTH
054500         ADD 1 TO WS-CYCLE-YEAR.
054600     ADD 1 TO WS-CYCLE-INDEX.
054700     COMPUTE WS-CYCLE-YM = (WS-CYCLE-YEAR * 100)
054800                          + WS-CYCLE-MONTH.
054900 ADVANCE-TO-NEXT-MONTH-EXIT.
055000     EXIT.
055100
055200 WRITE-THE-SUMMARY-RECORD.
055300     MOVE SPACE TO CYCW-SUMMARY-RECORD.
055400     MOVE "S"             TO CYCW-SUM-RECORD-TYPE.
055500     MOVE WS-BEGIN-BAL       TO CYCW-SUM-BEGIN-BAL.
055600     MOVE WS-TOTAL-INTEREST  TO CYCW-SUM-TOTAL-INTEREST.
055700     COMPUTE CYCW-SUM-TOTAL-REWARDS ROUNDED =
055800             WS-TOTAL-REWARD-RAW.
055900     MOVE WS-TOTAL-FEES      TO CYCW-SUM-TOTAL-FEES.
056000     MOVE WS-TOTAL-PAYMENTS  TO CYCW-SUM-TOTAL-PAYMENTS.
056100     MOVE WS-BALANCE         TO CYCW-SUM-END-BALANCE.
056200     WRITE CYCW-SUMMARY-RECORD.
056300 WRITE-THE-SUMMARY-RECORD-EXIT.
056400     EXIT.
