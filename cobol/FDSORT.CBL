000100*----------------------------------------------------------
000200* FDSORT.CBL
000300* SORT work record - field for field the same as
000400* UNSRT-WORK-RECORD/TXN-WORK-RECORD, keyed on the
000500* transaction date so CCTXLD02 CAN GIVE THE TWO ENGINES
000600* A DATE-ORDERED FILE.
000700*----------------------------------------------------------
000800 SD  SORT-FILE.
000900 01  SORT-TXN-RECORD.
001000     05  SRT-DATE                 PIC 9(08).
001100     05  SRT-CATEGORY             PIC X(10).
001200     05  SRT-AMOUNT               PIC S9(07)V99.
001300     05  SRT-IS-PAYMENT           PIC X(01).
001400     05  FILLER                   PIC X(53).
