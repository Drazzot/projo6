000100*----------------------------------------------------------
000200* FDTRANS.CBL
000300* Raw card transaction line - comma delimited text, one
000400* purchase or payment per line.  Blank lines and "#"
000500* comment lines are skipped by CCTXLD02 before this
000600* buffer is parsed into TXN-WORK-RECORD (FDTRWORK.CBL).
000700*----------------------------------------------------------
000800 FD  TRANSACTION-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  TRANSACTION-RECORD.
001100     05  TRANSACTION-LINE         PIC X(76).
001200     05  FILLER                   PIC X(04).
