000100*----------------------------------------------------------
000200* SLPARM.CBL
000300* FILE-CONTROL entry for the simulation parameter file.
000400*----------------------------------------------------------
000500     SELECT PARAMETER-FILE
000600         ASSIGN TO SIMPARMS
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-PARM-STATUS.
