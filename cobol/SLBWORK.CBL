000100*----------------------------------------------------------
000200* SLBWORK.CBL
000300* FILE-CONTROL entry for engine B's monthly log work file,
000400* handed from CCENGB04 to CCRPT05.
000500*----------------------------------------------------------
000600     SELECT ENGB-WORK-FILE
000700         ASSIGN TO ENGBWORK
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-ENGBWORK-STATUS.
