000100*----------------------------------------------------------
000200* FDCYCRPT.CBL
000300* Printer record for the cycle-by-cycle report and its
000400* closing totals block.
000500*----------------------------------------------------------
000600 FD  CYCLE-REPORT-FILE
000700     LABEL RECORDS ARE OMITTED.
000800 01  CYCLE-REPORT-RECORD          PIC X(132).
