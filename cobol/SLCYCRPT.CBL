000100*----------------------------------------------------------
000200* SLCYCRPT.CBL
000300* FILE-CONTROL entry for the printed cycle report, built
000400* the same way SLSRPT04 builds its PRINTER-FILE entry.
000500*----------------------------------------------------------
000600     SELECT CYCLE-REPORT-FILE
000700         ASSIGN TO PRINTER
000800         ORGANIZATION IS LINE SEQUENTIAL.
