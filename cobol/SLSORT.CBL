000100*----------------------------------------------------------
000200* SLSORT.CBL
000300* FILE-CONTROL entry for CCTXLD02'S date SORT - same bare
000400* ASSIGN TO "SORT" SLSRPT04 USES FOR ITS OWN SORT-FILE.
000500*----------------------------------------------------------
000600     SELECT SORT-FILE
000700         ASSIGN TO "SORT".
