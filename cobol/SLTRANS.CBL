000100*----------------------------------------------------------
000200* SLTRANS.CBL
000300* FILE-CONTROL entry for the raw card transaction file.
000400* COPYed into CCTXLD02 (the only program that reads it).
000500*----------------------------------------------------------
000600     SELECT TRANSACTION-FILE
000700         ASSIGN TO TRANSACT
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-TRANS-STATUS.
