000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CCTXLD02.
000300 AUTHOR.         R HALVERSEN.
000400 INSTALLATION.   CONSUMER CARD SERVICES - BATCH SYSTEMS.
000500 DATE-WRITTEN.   03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------
000900* CCTXLD02 - CARD TRANSACTION LOADER
001000*----------------------------------------------------------
001100* CHANGE LOG
001200*----------------------------------------------------------
001300* 031489 RH  0000  ORIGINAL PROGRAM. READS THE RAW CARD
001400*                  TRANSACTION FILE, VALIDATES EACH LINE
001500*                  AND BUILDS THE SORTED WORK FILE USED BY
001600*                  THE TWO SIMULATION ENGINES.
001700* 062290 RH  0118  ADDED UPSI-0 STRICT/LOOSE SWITCH SO A
001800*                  RERUN CAN SKIP SHORT LINES INSTEAD OF
001900*                  ABORTING THE STEP.
002000* 091191 JT  0204  ADDED LEADING-DOLLAR-SIGN STRIP ON THE
002100*                  AMOUNT FIELD - OPS WAS HAND KEYING "$"
002200*                  INTO THE UPLOAD FILE.
002300* 042693 JT  0260  CASE-FOLD THE CATEGORY TEXT BEFORE
002400*                  COMPARE - MIXED CASE WAS SLIPPING IN
002500*                  FROM THE NEW POS FEED.
002600* 051894 RH  0311  REJECT COUNT NOW PRINTED TO THE JOB LOG
002700*                  AT END OF RUN FOR OPERATIONS.
002800* 102295 RH  0349  COMMENT-LINE SKIP ("#" IN COLUMN 1)
002900*                  ADDED FOR THE NEW TEST DECKS.
003000* 080498 JT  0402  Y2K - DATE-CCYY NOW CARRIES A FULL
003100*                  4-DIGIT CENTURY THROUGHOUT; REMOVED THE
003200*                  OLD 2-DIGIT WINDOWING LOGIC.
003300* 012599 JT  0402  Y2K FOLLOW-UP - REGRESSION RUN AGAINST
003400*                  THE 1999/2000 BOUNDARY TEST DECK, CLEAN.
003500* 070501 RH  0455  UNKNOWN CATEGORY TEXT NOW FOLDS TO
003600*                  "OTHER" INSTEAD OF REJECTING THE LINE.
003700* 031606 JT  0512  FIELD-COUNT CHECK TIGHTENED - A LINE
003800*                  WITH A TRAILING COMMA AND NO AMOUNT WAS
003900*                  SLIPPING THROUGH AS "VALID".
004000* 091911 RH  0560  MINOR - REMARKED PARAGRAPH HEADERS FOR
004100*                  THE NEW OFFSHORE MAINTENANCE TEAM.
004200* 040413 TK  0603  EDIT-THE-AMOUNT WAS CLASS-TESTING THE
004300*                  WHOLE AND FRACTION TOKENS WITH THE
004400*                  UNSTRING'S TRAILING BLANKS STILL IN THE
004500*                  FIELD - A CLASS TEST LOOKS AT EVERY BYTE,
004600*                  SO GOOD AMOUNTS WERE BEING REJECTED AND
004700*                  THE WORK FILE CAME OUT EMPTY.  NOW COUNTS
004800*                  OFF THE SIGNIFICANT DIGITS BEFORE THE
004900*                  CLASS TEST.  FOUND WHEN THE MARCH CYCLE
005000*                  RUN SHOWED ZERO TRANSACTIONS LOADED.
005100* 051413 TK  0607  ADDED A REAL SORT OF THE WORK FILE BY
005200*                  TRANSACTION DATE BEFORE HANDOFF TO THE
005300*                  ENGINES - THE OLD LOGIC JUST WROTE THE
005400*                  WORK FILE IN WHATEVER ORDER THE CARD FEED
005500*                  CAME IN AND COUNTED ON THE FEED ALREADY
005600*                  BEING IN DATE ORDER.  A BAD FEED FROM THE
005700*                  PROCESSOR LAST CYCLE WASN'T SORTED AND THE
005800*                  ENGINES MISALLOCATED A WEEK OF PAYMENTS
005900*                  INTO THE WRONG CYCLE WITH NO ERROR.  NOW
006000*                  LOADS TO AN UNSORTED INTERMEDIATE FILE
006100*                  AND SORTS IT INTO THE WORK FILE.
006200*----------------------------------------------------------
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     UPSI-0 ON  STATUS IS WS-STRICT-MODE-ON
006700             OFF STATUS IS WS-STRICT-MODE-OFF
006800     CLASS NUMERIC-TEST IS "0" THRU "9".
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     COPY "SLTRANS.CBL".
007300
007400     COPY "SLTRWORK.CBL".
007500
007600     COPY "SLTRUNSRT.CBL".
007700
007800     COPY "SLSORT.CBL".
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300     COPY "FDTRANS.CBL".
008400
008500     COPY "FDTRWORK.CBL".
008600
008700     COPY "FDTRUNSRT.CBL".
008800
008900     COPY "FDSORT.CBL".
009000
009100 WORKING-STORAGE SECTION.
009200
009300 77  WS-TRANS-STATUS              PIC XX.
009400 77  WS-TRWORK-STATUS             PIC XX.
009500 77  WS-TRUNSRT-STATUS            PIC XX.
009600
009700 77  TRANS-FILE-AT-END            PIC X VALUE "N".
009800     88  TRANS-FILE-IS-AT-END         VALUE "Y".
009900
010000 77  WS-LINE-COUNT                PIC 9(6) COMP VALUE ZERO.
010100 77  WS-REJECT-COUNT              PIC 9(6) COMP VALUE ZERO.
010200 77  WS-LOADED-COUNT              PIC 9(6) COMP VALUE ZERO.
010300 77  WS-UNSTRING-POINTER          PIC 9(4) COMP VALUE 1.
010400
010500 77  WS-LINE-IS-VALID             PIC X VALUE "Y".
010600     88  LINE-IS-VALID                VALUE "Y".
010700     88  LINE-IS-INVALID              VALUE "N".
010800
010900*----------------------------------------------------------
011000* COMMA-DELIMITED SPLIT OF THE RAW LINE.
011100*----------------------------------------------------------
011200 01  WS-SPLIT-FIELDS.
011300     05  WS-FLD-DATE              PIC X(10).
011400     05  WS-FLD-CATEGORY          PIC X(20).
011500     05  WS-FLD-AMOUNT            PIC X(15).
011600     05  WS-FLD-OVERFLOW          PIC X(20).
011700     05  FILLER                   PIC X(05).
011800
011900*----------------------------------------------------------
012000* DATE WORK AREA - UNSTRING PIECES REDEFINED AS ONE
012100* EIGHT-DIGIT NUMERIC DATE (Y2K FIX OF 080498).
012200*----------------------------------------------------------
012300 01  WS-DATE-TEXT-PIECES.
012400     05  WS-DATE-CCYY-X           PIC X(4).
012500     05  WS-DATE-MM-X             PIC X(2).
012600     05  WS-DATE-DD-X             PIC X(2).
012700     05  FILLER                   PIC X(02).
012800
012900 01  WS-DATE-NUM.
013000     05  WS-DATE-CCYY             PIC 9(4).
013100     05  WS-DATE-MM               PIC 9(2).
013200     05  WS-DATE-DD               PIC 9(2).
013300 01  FILLER REDEFINES WS-DATE-NUM.
013400     05  WS-DATE-YYYYMMDD         PIC 9(8).
013500
013600*----------------------------------------------------------
013700* KNOWN CATEGORY KEYWORDS - SEARCHED BEFORE DEFAULTING THE
013800* CATEGORY TO "OTHER" (SEE CHANGE 070501).
013900*----------------------------------------------------------
014000 01  WS-KNOWN-CATEGORIES.
014100     05  FILLER                   PIC X(10) VALUE "GROCERIES ".
014200     05  FILLER                   PIC X(10) VALUE "GAS       ".
014300     05  FILLER                   PIC X(10) VALUE "PAYMENT   ".
014400 01  FILLER REDEFINES WS-KNOWN-CATEGORIES.
014500     05  KNOWN-CATEGORY-TABLE OCCURS 3 TIMES
014600          INDEXED BY CATEGORY-INDEX.
014700         10  KNOWN-CATEGORY-NAME  PIC X(10).
014800
014900*----------------------------------------------------------
015000* AMOUNT WORK AREA - STRIPS A LEADING "$" AND AN OPTIONAL
015100* "-" SIGN, THEN SPLITS WHOLE/FRACTION ON THE DECIMAL.
015200*----------------------------------------------------------
015300 01  WS-AMOUNT-RAW.
015400     05  WS-AMOUNT-SIGN           PIC X VALUE SPACE.
015500     05  WS-AMOUNT-DIGITS         PIC X(14) VALUE SPACE.
015600 01  FILLER REDEFINES WS-AMOUNT-RAW.
015700     05  WS-AMOUNT-RAW-ALL        PIC X(15).
015800
015900 01  WS-AMOUNT-WHOLE              PIC X(10) VALUE SPACE.
016000 01  WS-AMOUNT-FRACTION           PIC X(4)  VALUE SPACE.
016100 01  WS-AMOUNT-WHOLE-N            PIC 9(7)  VALUE ZERO.
016200 01  WS-AMOUNT-FRACTION-N         PIC 99    VALUE ZERO.
016300 01  WS-AMOUNT-SIGNED             PIC S9(7)V99 VALUE ZERO.
016400*----------------------------------------------------------
016500* COUNT OFF THE SIGNIFICANT DIGITS IN THE UNSTRING TOKENS
016600* BEFORE A CLASS TEST IS RUN AGAINST THEM - SEE 040413 LOG
016700* ENTRY ABOVE.
016800*----------------------------------------------------------
016900 77  WS-AMOUNT-WHOLE-LEN          PIC 99 COMP VALUE ZERO.
017000 77  WS-AMOUNT-FRAC-LEN           PIC 9  COMP VALUE ZERO.
017100
017200 77  WS-CATEGORY-OUT              PIC X(10).
017300 77  WS-IS-PAYMENT-FLAG           PIC X.
017400
017500*----------------------------------------------------------
017600* RETURN-STATUS BYTE PASSED BACK TO CCSIM01 - SEE THE
017700* 051413 CHANGE LOG ENTRY ABOVE.
017800*----------------------------------------------------------
017900 LINKAGE SECTION.
018000 01  LK-PHASE-RETURN-STATUS       PIC X.
018100
018200 PROCEDURE DIVISION USING LK-PHASE-RETURN-STATUS.
018300 PROGRAM-BEGIN.
018400     MOVE "G" TO LK-PHASE-RETURN-STATUS.
018500     PERFORM OPENING-PROCEDURE THRU OPENING-PROCEDURE-EXIT.
018600     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
018700     PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
018800
018900 PROGRAM-EXIT.
019000     EXIT PROGRAM.
019100
019200 PROGRAM-DONE.
019300     STOP RUN.
019400
019500 OPENING-PROCEDURE.
019600     OPEN INPUT  TRANSACTION-FILE.
019700     OPEN OUTPUT UNSORTED-WORK-FILE.
019800 OPENING-PROCEDURE-EXIT.
019900     EXIT.
020000
020100 CLOSING-PROCEDURE.
020200     DISPLAY "CCTXLD02 LINES READ    - " WS-LINE-COUNT.
020300     DISPLAY "CCTXLD02 LINES LOADED   - " WS-LOADED-COUNT.
020400     DISPLAY "CCTXLD02 LINES REJECTED - " WS-REJECT-COUNT.
020500     CLOSE TRANSACTION-FILE.
020600     CLOSE UNSORTED-WORK-FILE.
020700     PERFORM SORT-THE-TRANSACTIONS THRU SORT-THE-TRANSACTIONS-EXIT.
020800 CLOSING-PROCEDURE-EXIT.
020900     EXIT.
021000
021100*----------------------------------------------------------
021200* SORT-THE-TRANSACTIONS - PUTS THE PARSED FILE INTO DATE
021300* ORDER FOR THE TWO SIMULATION ENGINES, WHICH BOTH WALK
021400* TRANS-WORK-FILE ASSUMING ASCENDING DATES.  ADDED 051413 -
021500* SEE THE CHANGE LOG ABOVE.
021600*----------------------------------------------------------
021700 SORT-THE-TRANSACTIONS.
021800     SORT SORT-FILE
021900         ON ASCENDING KEY SRT-DATE
022000         USING UNSORTED-WORK-FILE
022100         GIVING TRANS-WORK-FILE.
022200 SORT-THE-TRANSACTIONS-EXIT.
022300     EXIT.
022400
022500 MAIN-PROCESS.
022600     PERFORM READ-NEXT-TRANSACTION-LINE
022700         THRU READ-NEXT-TRANSACTION-LINE-EXIT.
022800     PERFORM PROCESS-ONE-LINE THRU PROCESS-ONE-LINE-EXIT
022900         UNTIL TRANS-FILE-IS-AT-END.
023000 MAIN-PROCESS-EXIT.
023100     EXIT.
023200
023300 READ-NEXT-TRANSACTION-LINE.
023400     READ TRANSACTION-FILE
023500         AT END MOVE "Y" TO TRANS-FILE-AT-END.
023600 READ-NEXT-TRANSACTION-LINE-EXIT.
023700     EXIT.
023800
023900 PROCESS-ONE-LINE.
024000     ADD 1 TO WS-LINE-COUNT.
024100     IF TRANSACTION-LINE = SPACE
024200         GO TO PROCESS-ONE-LINE-SKIP.
024300     IF TRANSACTION-LINE(1:1) = "#"
024400         GO TO PROCESS-ONE-LINE-SKIP.
024500
024600     PERFORM SPLIT-THE-LINE THRU SPLIT-THE-LINE-EXIT.
024700     PERFORM EDIT-THE-FIELDS THRU EDIT-THE-FIELDS-EXIT.
024800
024900     IF LINE-IS-VALID
025000         PERFORM BUILD-THE-WORK-RECORD
025100             THRU BUILD-THE-WORK-RECORD-EXIT
025200         PERFORM WRITE-THE-WORK-RECORD
025300             THRU WRITE-THE-WORK-RECORD-EXIT
025400         ADD 1 TO WS-LOADED-COUNT
025500     ELSE
025600         ADD 1 TO WS-REJECT-COUNT
025700         IF WS-STRICT-MODE-ON
025800             DISPLAY "CCTXLD02 ABEND - BAD LINE "
025900                 WS-LINE-COUNT
026000             MOVE "B" TO LK-PHASE-RETURN-STATUS
026100             MOVE "Y" TO TRANS-FILE-AT-END.
026200
026300 PROCESS-ONE-LINE-SKIP.
026400     CONTINUE.
026500 PROCESS-ONE-LINE-EXIT.
026600     PERFORM READ-NEXT-TRANSACTION-LINE
026700         THRU READ-NEXT-TRANSACTION-LINE-EXIT.
026800     EXIT.
026900
027000*----------------------------------------------------------
027100* SPLIT-THE-LINE  -  break "date,category,amount" into the
027200* three fields.  A fourth field catching any overflow text
027300* tells us the line had too many commas (still processed -
027400* only a short line, fewer than 3 fields, is rejected).
027500*----------------------------------------------------------
027600 SPLIT-THE-LINE.
027700     MOVE SPACE TO WS-SPLIT-FIELDS.
027800     UNSTRING TRANSACTION-LINE DELIMITED BY ","
027900         INTO WS-FLD-DATE WS-FLD-CATEGORY
028000               WS-FLD-AMOUNT WS-FLD-OVERFLOW.
028100 SPLIT-THE-LINE-EXIT.
028200     EXIT.
028300
028400 EDIT-THE-FIELDS.
028500     MOVE "Y" TO WS-LINE-IS-VALID.
028600     IF WS-FLD-DATE = SPACE OR WS-FLD-CATEGORY = SPACE
028700                            OR WS-FLD-AMOUNT = SPACE
028800         MOVE "N" TO WS-LINE-IS-VALID
028900         GO TO EDIT-THE-FIELDS-EXIT.
029000
029100     PERFORM EDIT-THE-DATE THRU EDIT-THE-DATE-EXIT.
029200     IF LINE-IS-INVALID
029300         GO TO EDIT-THE-FIELDS-EXIT.
029400
029500     PERFORM EDIT-THE-AMOUNT THRU EDIT-THE-AMOUNT-EXIT.
029600     IF LINE-IS-INVALID
029700         GO TO EDIT-THE-FIELDS-EXIT.
029800
029900     PERFORM EDIT-THE-CATEGORY THRU EDIT-THE-CATEGORY-EXIT.
030000 EDIT-THE-FIELDS-EXIT.
030100     EXIT.
030200
030300 EDIT-THE-DATE.
030400     MOVE WS-FLD-DATE(1:4) TO WS-DATE-CCYY-X.
030500     MOVE WS-FLD-DATE(6:2) TO WS-DATE-MM-X.
030600     MOVE WS-FLD-DATE(9:2) TO WS-DATE-DD-X.
030700     IF WS-DATE-CCYY-X NOT NUMERIC-TEST
030800        OR WS-DATE-MM-X NOT NUMERIC-TEST
030900        OR WS-DATE-DD-X NOT NUMERIC-TEST
031000         MOVE "N" TO WS-LINE-IS-VALID
031100         GO TO EDIT-THE-DATE-EXIT.
031200     MOVE WS-DATE-CCYY-X TO WS-DATE-CCYY.
031300     MOVE WS-DATE-MM-X   TO WS-DATE-MM.
031400     MOVE WS-DATE-DD-X   TO WS-DATE-DD.
031500 EDIT-THE-DATE-EXIT.
031600     EXIT.
031700
031800 EDIT-THE-AMOUNT.
031900     MOVE SPACE TO WS-AMOUNT-RAW WS-AMOUNT-WHOLE
032000                   WS-AMOUNT-FRACTION.
032100     MOVE ZERO  TO WS-AMOUNT-WHOLE-N WS-AMOUNT-FRACTION-N
032200                   WS-AMOUNT-WHOLE-LEN WS-AMOUNT-FRAC-LEN
032300                   WS-AMOUNT-SIGNED.
032400
032500     IF WS-FLD-AMOUNT(1:1) = "$"
032600         MOVE WS-FLD-AMOUNT(2:14) TO WS-AMOUNT-RAW-ALL
032700     ELSE
032800         MOVE WS-FLD-AMOUNT TO WS-AMOUNT-RAW-ALL.
032900
033000     IF WS-AMOUNT-RAW-ALL(1:1) = "-"
033100         MOVE WS-AMOUNT-RAW-ALL(2:14) TO WS-AMOUNT-RAW-ALL.
033200
033300     UNSTRING WS-AMOUNT-RAW-ALL DELIMITED BY "."
033400         INTO WS-AMOUNT-WHOLE WS-AMOUNT-FRACTION.
033500
033600*   THE UNSTRING LEAVES BOTH TOKENS LEFT-JUSTIFIED AND
033700*   BLANK-FILLED - A CLASS TEST FAILS ON THE TRAILING
033800*   BLANKS, SO THE SIGNIFICANT DIGITS MUST BE COUNTED OFF
033900*   FIRST AND ONLY THAT SLICE OF THE FIELD TESTED.
034000     INSPECT WS-AMOUNT-WHOLE TALLYING WS-AMOUNT-WHOLE-LEN
034100         FOR CHARACTERS BEFORE INITIAL SPACE.
034200     IF WS-AMOUNT-WHOLE-LEN = ZERO
034300         MOVE "N" TO WS-LINE-IS-VALID
034400         GO TO EDIT-THE-AMOUNT-EXIT.
034500     IF WS-AMOUNT-WHOLE(1:WS-AMOUNT-WHOLE-LEN) NOT NUMERIC-TEST
034600         MOVE "N" TO WS-LINE-IS-VALID
034700         GO TO EDIT-THE-AMOUNT-EXIT.
034800
034900     INSPECT WS-AMOUNT-FRACTION TALLYING WS-AMOUNT-FRAC-LEN
035000         FOR CHARACTERS BEFORE INITIAL SPACE.
035100     IF WS-AMOUNT-FRAC-LEN = ZERO
035200         GO TO EDIT-THE-AMOUNT-BUILD.
035300     IF WS-AMOUNT-FRACTION(1:WS-AMOUNT-FRAC-LEN) NOT NUMERIC-TEST
035400         MOVE "N" TO WS-LINE-IS-VALID
035500         GO TO EDIT-THE-AMOUNT-EXIT.
035600     MOVE WS-AMOUNT-FRACTION(1:WS-AMOUNT-FRAC-LEN)
035700         TO WS-AMOUNT-FRACTION-N.
035800     IF WS-AMOUNT-FRAC-LEN = 1
035900         MULTIPLY 10 BY WS-AMOUNT-FRACTION-N.
036000
036100 EDIT-THE-AMOUNT-BUILD.
036200     MOVE WS-AMOUNT-WHOLE(1:WS-AMOUNT-WHOLE-LEN) TO WS-AMOUNT-WHOLE-N.
036300     COMPUTE WS-AMOUNT-SIGNED ROUNDED =
036400             WS-AMOUNT-WHOLE-N + (WS-AMOUNT-FRACTION-N / 100).
036500
036600     IF WS-FLD-AMOUNT(1:1) = "-"
036700        OR (WS-FLD-AMOUNT(1:2) = "$-")
036800         COMPUTE WS-AMOUNT-SIGNED = WS-AMOUNT-SIGNED * -1.
036900 EDIT-THE-AMOUNT-EXIT.
037000     EXIT.
037100
037200 EDIT-THE-CATEGORY.
037300     MOVE WS-FLD-CATEGORY TO WS-CATEGORY-OUT.
037400     INSPECT WS-CATEGORY-OUT
037500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
037600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037700     SET CATEGORY-INDEX TO 1.
037800     SEARCH KNOWN-CATEGORY-TABLE
037900         AT END
038000             MOVE "OTHER     " TO WS-CATEGORY-OUT
038100         WHEN KNOWN-CATEGORY-NAME(CATEGORY-INDEX) =
038200              WS-CATEGORY-OUT
038300             CONTINUE.
038400
038500     MOVE "N" TO WS-IS-PAYMENT-FLAG.
038600     IF WS-CATEGORY-OUT = "PAYMENT   "
038700        OR WS-AMOUNT-SIGNED < 0
038800         MOVE "Y" TO WS-IS-PAYMENT-FLAG.
038900 EDIT-THE-CATEGORY-EXIT.
039000     EXIT.
039100
039200 BUILD-THE-WORK-RECORD.
039300     MOVE SPACE             TO UNSRT-WORK-RECORD.
039400     MOVE WS-DATE-YYYYMMDD  TO UNSRT-DATE.
039500     MOVE WS-CATEGORY-OUT   TO UNSRT-CATEGORY.
039600     MOVE WS-AMOUNT-SIGNED  TO UNSRT-AMOUNT.
039700     MOVE WS-IS-PAYMENT-FLAG TO UNSRT-IS-PAYMENT.
039800 BUILD-THE-WORK-RECORD-EXIT.
039900     EXIT.
040000
040100 WRITE-THE-WORK-RECORD.
040200     WRITE UNSRT-WORK-RECORD.
040300 WRITE-THE-WORK-RECORD-EXIT.
040400     EXIT.
