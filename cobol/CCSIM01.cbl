000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CCSIM01.
000300 AUTHOR.         R HALVERSEN.
000400 INSTALLATION.   CONSUMER CARD SERVICES - BATCH SYSTEMS.
000500 DATE-WRITTEN.   03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------
000900* CCSIM01 - CREDIT CARD INTEREST AND REWARDS SIMULATION
001000* BATCH DRIVER.  CALLS THE FOUR PHASES OF THE RUN IN
001100* SEQUENCE - TRANSACTION LOAD, STATEMENT-CYCLE ENGINE,
001200* MONTHLY SIMULATOR, AND THE REPORT WRITER - THE SAME WAY
001300* THE OLD BILL-PAY MENU CALLED ITS MAINTENANCE PROGRAMS,
001400* EXCEPT THERE IS NO OPERATOR MENU HERE - THIS RUNS UNDER
001500* THE OVERNIGHT JCL WITH NO ATTENDED CONSOLE.
001600*----------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------
001900* 031489 RH  0000  ORIGINAL PROGRAM.  DRIVES CCTXLD02 AND
002000*                  CCENGA03 ONLY - ENGINE B DID NOT EXIST
002100*                  YET AND THE REPORT WAS STILL PART OF
002200*                  CCENGA03.
002300* 061189 RH  0142  SPLIT THE REPORT OUT OF CCENGA03 INTO ITS
002400*                  OWN PROGRAM, CCRPT05 - ADDED THE CALL
002500*                  HERE.
002600* 052289 JT  0150  ADDED THE CALL TO CCENGB04, THE MONTHLY
002700*                  SIMULATOR REQUESTED BY THE COLLECTIONS
002800*                  GROUP FOR CROSS-CHECKING ENGINE A.
002900* 091390 JT  0158  RUN-STATUS SWITCH ADDED - IF ANY PHASE
003000*                  ABENDS THE REMAINING PHASES ARE SKIPPED
003100*                  RATHER THAN RUNNING ON BAD WORK FILES.
003200* 051413 TK  0611  THE 091390 RUN-STATUS SWITCH WAS NEVER
003300*                  ACTUALLY BEING SET - CALL-THE-PHASE HAD NO
003400*                  WAY FOR A PHASE TO REPORT TROUBLE BACK.
003500*                  CCTXLD02/CCENGA03/CCENGB04/CCRPT05 EACH NOW
003600*                  TAKE A RETURN-STATUS BYTE ON THEIR CALL AND
003700*                  CALL-THE-PHASE PASSES IT THROUGH, SO A BAD
003800*                  PARAMETER RECORD OR STRICT-MODE REJECT CAN
003900*                  ACTUALLY STOP THE REST OF THE RUN NOW.
004000* 080498 JT  0402  Y2K - WS-RUN-DATE-CCYY WIDENED, NO OTHER
004100*                  CHANGE NEEDED - THIS PROGRAM DOES NO
004200*                  DATE ARITHMETIC OF ITS OWN.
004300* 012599 JT  0402  Y2K FOLLOW-UP - CLEAN, NO CHANGE.
004400* 042111 RH  0581  MINOR - REMARKED PARAGRAPH HEADERS.
004500*----------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON STATUS IS WS-TRACE-ON
005000              OFF STATUS IS WS-TRACE-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800
005900*----------------------------------------------------------
006000* RUN-DATE IS CARRIED HERE SO THE RUN HEADER LINE ON THE
006100* CONSOLE LOG SHOWS THE SAME DATE ALL FOUR PHASES USE.
006200*----------------------------------------------------------
006300 77  WS-RUN-DATE                  PIC 9(06).
006400 01  WS-RUN-DATE-PIECES REDEFINES WS-RUN-DATE.
006500     05  WS-RUN-DATE-YY           PIC 99.
006600     05  WS-RUN-DATE-MM           PIC 99.
006700     05  WS-RUN-DATE-DD           PIC 99.
006800
006900*----------------------------------------------------------
007000* PHASE TABLE - LOADED FROM VALUE CLAUSES SO THE CONSOLE LOG
007100* LINE FOR EACH CALL USES THE SAME TEXT NO MATTER WHICH
007200* PHASE IS RUNNING.
007300*----------------------------------------------------------
007400 01  WS-PHASE-NAMES.
007500     05  FILLER  PIC X(20) VALUE "TRANSACTION LOAD    ".
007600     05  FILLER  PIC X(08) VALUE "CCTXLD02".
007700     05  FILLER  PIC X(20) VALUE "STATEMENT CYCLE ENG.".
007800     05  FILLER  PIC X(08) VALUE "CCENGA03".
007900     05  FILLER  PIC X(20) VALUE "MONTHLY SIMULATOR   ".
008000     05  FILLER  PIC X(08) VALUE "CCENGB04".
008100     05  FILLER  PIC X(20) VALUE "REPORT WRITER       ".
008200     05  FILLER  PIC X(08) VALUE "CCRPT05 ".
008300 01  FILLER REDEFINES WS-PHASE-NAMES.
008400     05  PHASE-TABLE OCCURS 4 TIMES INDEXED BY PHASE-INDEX.
008500         10  PHASE-DESCRIPTION    PIC X(20).
008600         10  PHASE-PROGRAM-NAME   PIC X(08).
008700*----------------------------------------------------------
008800* FLAT DUMP VIEW OF THE SAME TABLE FOR THE UPSI-0 TRACE
008900* SWITCH - ONE DISPLAY SHOWS THE WHOLE PHASE LIST AT ONCE
009000* INSTEAD OF FOUR SEPARATE LINES.
009100*----------------------------------------------------------
009200 01  WS-PHASE-DUMP REDEFINES WS-PHASE-NAMES PIC X(112).
009300
009400 77  WS-PHASE-COUNT               PIC 9 COMP VALUE 4.
009500 77  WS-PHASE-SUBSCRIPT           PIC 9 COMP VALUE ZERO.
009600
009700 77  WS-RUN-STATUS                PIC X VALUE "G".
009800     88  RUN-STATUS-IS-GOOD           VALUE "G".
009900     88  RUN-STATUS-IS-BAD            VALUE "B".
010000
010100*----------------------------------------------------------
010200* RETURN-STATUS BYTE PASSED ON THE CALL TO EACH PHASE - SEE
010300* THE 051413 CHANGE LOG ENTRY ABOVE.
010400*----------------------------------------------------------
010500 77  WS-PHASE-RETURN-STATUS       PIC X VALUE "G".
010600
010700 77  WS-TRACE-ON                  PIC X VALUE "N".
010800 77  WS-TRACE-OFF                 PIC X VALUE "Y".
010900
011000 PROCEDURE DIVISION.
011100 PROGRAM-BEGIN.
011200     PERFORM OPENING-PROCEDURE THRU OPENING-PROCEDURE-EXIT.
011300     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
011400     PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
011500
011600 PROGRAM-EXIT.
011700     EXIT PROGRAM.
011800
011900 PROGRAM-DONE.
012000     STOP RUN.
012100
012200 OPENING-PROCEDURE.
012300     ACCEPT WS-RUN-DATE FROM DATE.
012400     DISPLAY "CCSIM01 - CREDIT CARD SIMULATION RUN STARTING".
012500     DISPLAY "RUN DATE 19" WS-RUN-DATE-YY "-" WS-RUN-DATE-MM
012600         "-" WS-RUN-DATE-DD.
012700     IF WS-TRACE-ON
012800         DISPLAY "CCSIM01 PHASE TABLE - " WS-PHASE-DUMP.
012900 OPENING-PROCEDURE-EXIT.
013000     EXIT.
013100
013200 CLOSING-PROCEDURE.
013300     IF RUN-STATUS-IS-GOOD
013400         DISPLAY "CCSIM01 - RUN COMPLETED NORMALLY"
013500     ELSE
013600         DISPLAY "CCSIM01 - RUN TERMINATED - SEE CONSOLE LOG".
013700 CLOSING-PROCEDURE-EXIT.
013800     EXIT.
013900
014000*----------------------------------------------------------
014100* MAIN-PROCESS RUNS THE FOUR PHASES IN SEQUENCE.  EACH
014200* PHASE WRITES AND READS ITS OWN WORK FILES - NO DATA IS
014300* PASSED BETWEEN THE CALLS, THE SAME AS THE OLD MENU NEVER
014400* PASSED DATA BETWEEN ITS MAINTENANCE PROGRAMS.
014500*----------------------------------------------------------
014600 MAIN-PROCESS.
014700     SET PHASE-INDEX TO 1.
014800     PERFORM RUN-ONE-PHASE THRU RUN-ONE-PHASE-EXIT
014900         VARYING WS-PHASE-SUBSCRIPT FROM 1 BY 1
015000         UNTIL WS-PHASE-SUBSCRIPT > WS-PHASE-COUNT
015100            OR RUN-STATUS-IS-BAD.
015200 MAIN-PROCESS-EXIT.
015300     EXIT.
015400
015500 RUN-ONE-PHASE.
015600     SET PHASE-INDEX TO WS-PHASE-SUBSCRIPT.
015700     DISPLAY "CCSIM01 - STARTING " PHASE-DESCRIPTION (PHASE-INDEX)
015800         " (" PHASE-PROGRAM-NAME (PHASE-INDEX) ")".
015900     MOVE "G" TO WS-PHASE-RETURN-STATUS.
016000     PERFORM CALL-THE-PHASE THRU CALL-THE-PHASE-EXIT.
016100     IF WS-PHASE-RETURN-STATUS = "B"
016200         MOVE "B" TO WS-RUN-STATUS
016300         DISPLAY "CCSIM01 - " PHASE-PROGRAM-NAME (PHASE-INDEX)
016400             " RETURNED A BAD STATUS - REMAINING PHASES SKIPPED".
016500 RUN-ONE-PHASE-EXIT.
016600     EXIT.
016700
016800*----------------------------------------------------------
016900* CALL-THE-PHASE - ONE EVALUATE PER PHASE BECAUSE THIS SHOP
017000* DOES NOT CALL A PROGRAM NAME BUILT UP IN A DATA ITEM -
017100* THE PROGRAM NAME ON THE CALL STATEMENT IS ALWAYS A
017200* LITERAL SO THE LINKAGE EDITOR CAN RESOLVE IT AT BIND TIME.
017300* EACH PHASE TAKES THE RETURN-STATUS BYTE ON ITS CALL AND
017400* SETS IT BEFORE IT EXITS - SEE THE 051413 CHANGE LOG ENTRY
017500* ABOVE.
017600*----------------------------------------------------------
017700 CALL-THE-PHASE.
017800     EVALUATE WS-PHASE-SUBSCRIPT
017900         WHEN 1
018000             CALL "CCTXLD02" USING WS-PHASE-RETURN-STATUS
018100         WHEN 2
018200             CALL "CCENGA03" USING WS-PHASE-RETURN-STATUS
018300         WHEN 3
018400             CALL "CCENGB04" USING WS-PHASE-RETURN-STATUS
018500         WHEN 4
018600             CALL "CCRPT05"  USING WS-PHASE-RETURN-STATUS
018700     END-EVALUATE.
018800 CALL-THE-PHASE-EXIT.
018900     EXIT.
