000100*----------------------------------------------------------
000200* SLCYCWRK.CBL
000300* FILE-CONTROL entry for engine A's cycle-detail work file.
000400* One detail record per billing cycle plus a single
000500* trailing summary record (CYCW-RECORD-TYPE = "S"),
000600* handed from CCENGA03 to CCRPT05.
000700*----------------------------------------------------------
000800     SELECT CYCLE-WORK-FILE
000900         ASSIGN TO CYCWORK
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-CYCWORK-STATUS.
