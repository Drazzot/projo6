000100*----------------------------------------------------------
000200* SLSUMOUT.CBL
000300* FILE-CONTROL entry for the standalone summary record
000400* output file - ADDED 082390 PER RECONCILIATION'S REQUEST
000500* TO STOP SCRAPING THE END-OF-RUN TOTALS OFF THE PRINTED
000600* CYCLE REPORT.
000650*----------------------------------------------------------
000700     SELECT SUMMARY-FILE
000800         ASSIGN TO SUMMARY
000900         ORGANIZATION IS LINE SEQUENTIAL.
