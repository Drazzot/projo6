000100*----------------------------------------------------------
000200* FDPARM.CBL
000300* Simulation control parameter record - one per run.
000400* Read once by CCSIM01 and re-read by CCENGA03/CCENGB04.
000500*----------------------------------------------------------
000600 FD  PARAMETER-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  PARM-RECORD.
000900     05  PARM-START-DATE          PIC 9(08).
001000     05  PARM-END-DATE            PIC 9(08).
001100     05  PARM-START-BAL           PIC S9(07)V99.
001200     05  PARM-APR                 PIC 9V9(04).
001300     05  PARM-STRATEGY            PIC X(08).
001400     05  PARM-METHOD              PIC X(08).
001500     05  FILLER                   PIC X(39).
