000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CCENGB04.
000300 AUTHOR.         J TRUDEAU.
000400 INSTALLATION.   CONSUMER CARD SERVICES - BATCH SYSTEMS.
000500 DATE-WRITTEN.   05/22/89.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------
000900* CCENGB04 - MONTHLY ACCOUNT SIMULATOR (SECONDARY ENGINE)
001000*----------------------------------------------------------
001100* CHANGE LOG
001200*----------------------------------------------------------
001300* 052289 JT  0000  ORIGINAL PROGRAM.  A SIMPLER CROSS-CHECK
001400*                  AGAINST CCENGA03 - WALKS CALENDAR MONTHS
001500*                  FROM THE FIRST TRANSACTION TO THE LAST,
001600*                  POSTING PURCHASES AND PAYMENTS AS THEY
001700*                  FALL AND COMPOUNDING INTEREST DAILY.
001800*                  AUDIT WANTED THE REWARD RATES HARD-CODED
001900*                  HERE RATHER THAN TABLE-DRIVEN SO A
002000*                  MISTYPED POLICY RECORD COULD NEVER THROW
002100*                  BOTH ENGINES OFF AT ONCE.
002200* 091390 JT  0140  DEFAULT APR OF .35 SUBSTITUTED WHEN THE
002300*                  PARAMETER RECORD CARRIES A ZERO RATE.
002400* 040592 RH  0233  FIXED - PROGRAM ABENDED ON AN EMPTY
002500*                  TRANSACTION FILE.  NOW RETURNS THE
002600*                  STARTING BALANCE UNCHANGED.
002700* 021295 JT  0311  WALLST-B PAYMENT DATE CAPPED AT THE LAST
002800*                  DAY OF A SHORT MONTH (FEB) PER THE
002900*                  RECONCILIATION GROUP'S FINDING.
003000* 080498 JT  0402  Y2K - WS-MONTH-YEAR WIDENED TO 4 DIGITS,
003100*                  LEAP-YEAR TEST REWRITTEN FOR THE CENTURY
003200*                  RULE, SAME AS CCENGA03.
003300* 012599 JT  0402  Y2K FOLLOW-UP - CLEAN ON THE 2000 TEST
003400*                  DECK.
003500* 091506 JT  0533  REWARDS CARRIED UNROUNDED UNTIL THE LOG
003600*                  LINE AND CLOSING TOTALS, MATCHING THE
003700*                  CHANGE MADE IN CCENGA03 THE SAME WEEK.
003800* 042111 RH  0581  MINOR - REMARKED PARAGRAPH HEADERS.
003900* 051413 TK  0609  PROGRAM NOW RETURNS A STATUS BYTE TO
004000*                  CCSIM01 SO A BAD PARAMETER RECORD STOPS
004100*                  THE REPORT PHASE INSTEAD OF LETTING IT
004200*                  RUN ON A MONTH-WORK FILE THAT NEVER GOT
004300*                  BUILT.
004400*----------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     UPSI-0 ON  STATUS IS WS-TRACE-ON
004900             OFF STATUS IS WS-TRACE-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     COPY "SLTRWORK.CBL".
005400
005500     COPY "SLPARM.CBL".
005600
005700     COPY "SLBWORK.CBL".
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200     COPY "FDTRWORK.CBL".
006300
006400     COPY "FDPARM.CBL".
006500
006600     COPY "FDBWORK.CBL".
006700
006800 WORKING-STORAGE SECTION.
006900
007000 77  WS-TRWORK-STATUS             PIC XX.
007100 77  WS-PARM-STATUS               PIC XX.
007200 77  WS-ENGBWORK-STATUS           PIC XX.
007300
007400 77  TRWORK-AT-END                PIC X VALUE "N".
007500     88  TRWORK-IS-AT-END             VALUE "Y".
007600 77  WS-NO-TRANSACTIONS           PIC X VALUE "N".
007700     88  THERE-ARE-NO-TRANSACTIONS    VALUE "Y".
007800
007900*----------------------------------------------------------
008000* ENGINE B DOES NOT SHARE THE REWARD-RATE TABLE IN
008100* WSCCWORK.CBL - PER THE COLLECTIONS/AUDIT REQUEST THESE
008200* THREE RATES ARE WRITTEN DIRECTLY INTO THIS PROGRAM SO A
008300* BAD POLICY RECORD CANNOT TOUCH THIS ENGINE'S ANSWER.
008400*----------------------------------------------------------
008500 01  WS-HARDWIRED-REWARD-RATES.
008600     05  WS-GROCERY-RATE          PIC V9999 VALUE 0.0300.
008700     05  WS-GAS-RATE              PIC V9999 VALUE 0.0200.
008800     05  WS-OTHER-RATE            PIC V9999 VALUE 0.0100.
008900     05  FILLER                   PIC X(08).
009000
009100 77  WS-DEFAULT-APR               PIC 9V99 VALUE 0.35.
009200 77  WS-WALLST-DUE-DAY-B          PIC 99 COMP VALUE 20.
009300
009400*----------------------------------------------------------
009500* WORKING COPY OF THE PARAMETER RECORD.
009600*----------------------------------------------------------
009700 01  WS-PARM-SAVE.
009800     05  WS-PARM-START-DATE       PIC 9(08).
009900     05  WS-PARM-END-DATE         PIC 9(08).
010000     05  WS-PARM-START-BAL        PIC S9(07)V99.
010100     05  WS-PARM-APR              PIC 9V9(04).
010200     05  WS-PARM-STRATEGY         PIC X(08).
010300     05  WS-PARM-METHOD           PIC X(08).
010400     05  FILLER                   PIC X(10).
010500
010600*----------------------------------------------------------
010700* A PARSED TRANSACTION, KEPT TWICE OVER - ONCE AS THE
010800* CURRENT LOOK-AHEAD RECORD AND ONCE REDEFINED INTO ITS
010900* YEAR-MONTH PIECES SO THE MONTH LOOP NEVER DIVIDES THE
011000* RAW DATE.
011100*----------------------------------------------------------
011200 01  WS-CURRENT-TXN.
011300     05  WS-CURRENT-TXN-DATE      PIC 9(08).
011400     05  WS-CURRENT-TXN-CATEGORY  PIC X(10).
011500     05  WS-CURRENT-TXN-AMOUNT    PIC S9(07)V99.
011600     05  WS-CURRENT-TXN-PAY-FLAG  PIC X(01).
011700         88  WS-CURRENT-TXN-IS-PAYMENT  VALUE "Y".
011800 01  WS-CURRENT-TXN-DATE-PIECES REDEFINES WS-CURRENT-TXN.
011900     05  WS-CURRENT-TXN-CCYY      PIC 9(04).
012000     05  WS-CURRENT-TXN-MM        PIC 9(02).
012100     05  WS-CURRENT-TXN-DD        PIC 9(02).
012200     05  FILLER                   PIC X(13).
012300
012400 77  WS-FIRST-TXN-DATE            PIC 9(08) VALUE ZERO.
012500 77  WS-LAST-TXN-DATE             PIC 9(08) VALUE ZERO.
012600
012700*----------------------------------------------------------
012800* DAYS-IN-MONTH LOOKUP (SAME TABLE SHAPE AS CCENGA03 - THIS
012900* SHOP COPIES SMALL ROUTINES INTO EACH PROGRAM RATHER THAN
013000* CALLING A SHARED SUBPROGRAM).
013100*----------------------------------------------------------
013200 01  WS-DAYS-IN-MONTH-LIST.
013300     05  FILLER                   PIC 99 VALUE 31.
013400     05  FILLER                   PIC 99 VALUE 28.
013500     05  FILLER                   PIC 99 VALUE 31.
013600     05  FILLER                   PIC 99 VALUE 30.
013700     05  FILLER                   PIC 99 VALUE 31.
013800     05  FILLER                   PIC 99 VALUE 30.
013900     05  FILLER                   PIC 99 VALUE 31.
014000     05  FILLER                   PIC 99 VALUE 31.
014100     05  FILLER                   PIC 99 VALUE 30.
014200     05  FILLER                   PIC 99 VALUE 31.
014300     05  FILLER                   PIC 99 VALUE 30.
014400     05  FILLER                   PIC 99 VALUE 31.
014500 01  FILLER REDEFINES WS-DAYS-IN-MONTH-LIST.
014600     05  DAYS-IN-MONTH-TABLE-B OCCURS 12 TIMES
014700          INDEXED BY MONTH-INDEX-B.
014800         10  DAYS-IN-MONTH-B      PIC 99.
014900
015000*----------------------------------------------------------
015100* PAYMENT STRATEGY CODE TABLE - ENGINE B ONLY KNOWS THE
015200* TWO TRANSACTION-FORM STRATEGIES.  ANY OTHER PARM-STRATEGY
015300* TEXT (LIGHTREV/HEAVYREV ARE INSTRUCTION-FORM ONLY) FALLS
015400* THROUGH TO EARLY-B.
015500*----------------------------------------------------------
015600 01  WS-STRATEGY-NAMES-B.
015700     05  FILLER                   PIC X(08) VALUE "EARLY   ".
015800     05  FILLER                   PIC 9     VALUE 1.
015900     05  FILLER                   PIC X(08) VALUE "WALLST  ".
016000     05  FILLER                   PIC 9     VALUE 2.
016100 01  FILLER REDEFINES WS-STRATEGY-NAMES-B.
016200     05  STRATEGY-TABLE-B OCCURS 2 TIMES
016300          INDEXED BY STRATEGY-INDEX-B.
016400         10  STRATEGY-NAME-B      PIC X(08).
016500         10  STRATEGY-CODE-B      PIC 9.
016600
016700 77  WS-STRATEGY-CODE-B           PIC 9 VALUE 1.
016800
016900 77  WS-MONTH-YEAR                PIC 9(04) COMP.
017000 77  WS-MONTH-MONTH               PIC 9(02) COMP.
017100 77  WS-MONTH-YM                  PIC 9(06) COMP.
017200 77  WS-LAST-YM                   PIC 9(06) COMP.
017300 77  WS-MONTH-END-DATE            PIC 9(08).
017400 77  WS-DAYS-IN-MONTH-WK          PIC 9(02) COMP.
017500 77  WS-DAY-COUNTER-B             PIC 9(02) COMP.
017600
017700 77  WS-REM-4-B                   PIC 9(03) COMP.
017800 77  WS-REM-100-B                 PIC 9(03) COMP.
017900 77  WS-REM-400-B                 PIC 9(04) COMP.
018000 77  WS-DIVIDE-QUOTIENT-B         PIC 9(08) COMP.
018100 77  WS-IS-LEAP-YEAR-B            PIC X VALUE "N".
018200     88  YEAR-IS-LEAP-B               VALUE "Y".
018300
018400 77  WS-BALANCE-B                 PIC S9(07)V99 VALUE ZERO.
018500 77  WS-MONTH-PURCHASES-B         PIC S9(07)V99 VALUE ZERO.
018600 77  WS-MONTH-REWARD-RAW-B        PIC S9(07)V9(06) VALUE ZERO.
018700 77  WS-MONTH-REWARDS-B           PIC S9(07)V99 VALUE ZERO.
018800 77  WS-MONTH-INTEREST-B          PIC S9(07)V99 VALUE ZERO.
018900 77  WS-MONTH-PAYMENT-B           PIC S9(07)V99 VALUE ZERO.
019000 77  WS-PAYMENT-DAY-B             PIC 9(02) COMP.
019100
019200 77  WS-DAILY-RATE-B              PIC S9V9(10) VALUE ZERO.
019300 77  WS-DAILY-INTEREST-B          PIC S9(07)V9(10) VALUE ZERO.
019400 77  WS-MONTH-INTEREST-ACCUM-B    PIC S9(07)V9(10) VALUE ZERO.
019500
019600 77  WS-TOTAL-INTEREST-B          PIC S9(07)V99 VALUE ZERO.
019700 77  WS-TOTAL-PAYMENTS-B          PIC S9(07)V99 VALUE ZERO.
019800 77  WS-TOTAL-REWARD-RAW-B        PIC S9(09)V9(06) VALUE ZERO.
019900
020000*----------------------------------------------------------
020100* RETURN-STATUS BYTE PASSED BACK TO CCSIM01 - SEE THE
020200* 051413 CHANGE LOG ENTRY ABOVE.
020300*----------------------------------------------------------
020400 LINKAGE SECTION.
020500 01  LK-PHASE-RETURN-STATUS       PIC X.
020600
020700 PROCEDURE DIVISION USING LK-PHASE-RETURN-STATUS.
020800 PROGRAM-BEGIN.
020900     MOVE "G" TO LK-PHASE-RETURN-STATUS.
021000     PERFORM OPENING-PROCEDURE THRU OPENING-PROCEDURE-EXIT.
021100     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
021200     PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
021300
021400 PROGRAM-EXIT.
021500     EXIT PROGRAM.
021600
021700 PROGRAM-DONE.
021800     STOP RUN.
021900
022000 OPENING-PROCEDURE.
022100     OPEN OUTPUT ENGB-WORK-FILE.
022200     PERFORM LOAD-THE-PARAMETERS THRU LOAD-THE-PARAMETERS-EXIT.
022300     PERFORM LOOK-UP-THE-STRATEGY-B
022400         THRU LOOK-UP-THE-STRATEGY-B-EXIT.
022500     PERFORM SCAN-FOR-FIRST-AND-LAST-MONTH
022600         THRU SCAN-FOR-FIRST-AND-LAST-MONTH-EXIT.
022700 OPENING-PROCEDURE-EXIT.
022800     EXIT.
022900
023000 CLOSING-PROCEDURE.
023100     CLOSE PARAMETER-FILE.
023200     CLOSE ENGB-WORK-FILE.
023300 CLOSING-PROCEDURE-EXIT.
023400     EXIT.
023500
023600 LOAD-THE-PARAMETERS.
023700     OPEN INPUT PARAMETER-FILE.
023800     READ PARAMETER-FILE
023900         AT END
024000             DISPLAY "CCENGB04 ABEND - NO PARAMETER RECORD"
024100             MOVE "B" TO LK-PHASE-RETURN-STATUS
024200             MOVE ZERO TO WS-PARM-START-BAL
024300             MOVE ZERO TO WS-PARM-APR.
024400     MOVE PARM-START-BAL  TO WS-PARM-START-BAL.
024500     MOVE PARM-APR        TO WS-PARM-APR.
024600     MOVE PARM-STRATEGY   TO WS-PARM-STRATEGY.
024700     MOVE WS-PARM-START-BAL TO WS-BALANCE-B.
024800     IF WS-PARM-APR = ZERO
024900         MOVE WS-DEFAULT-APR TO WS-PARM-APR.
025000 LOAD-THE-PARAMETERS-EXIT.
025100     EXIT.
025200
025300 LOOK-UP-THE-STRATEGY-B.
025400     MOVE 1 TO WS-STRATEGY-CODE-B.
025500     SET STRATEGY-INDEX-B TO 1.
025600     SEARCH STRATEGY-TABLE-B
025700         AT END
025800             CONTINUE
025900         WHEN STRATEGY-NAME-B(STRATEGY-INDEX-B) = WS-PARM-STRATEGY
026000             MOVE STRATEGY-CODE-B(STRATEGY-INDEX-B)
026100                 TO WS-STRATEGY-CODE-B.
026200 LOOK-UP-THE-STRATEGY-B-EXIT.
026300     EXIT.
026400
026500*----------------------------------------------------------
026600* SCAN-FOR-FIRST-AND-LAST-MONTH  -  A FIRST PASS OVER THE
026700* WORK FILE TO FIND THE SIMULATION WINDOW, THEN THE FILE IS
026800* CLOSED AND RE-OPENED FOR THE REAL PASS.  CHEAPER THAN
026900* HOLDING THE WHOLE FILE IN A TABLE FOR WHAT IS ONLY EVER A
027000* HANDFUL OF TRANSACTIONS.
027100*----------------------------------------------------------
027200 SCAN-FOR-FIRST-AND-LAST-MONTH.
027300     OPEN INPUT TRANS-WORK-FILE.
027400     READ TRANS-WORK-FILE
027500         AT END MOVE "Y" TO WS-NO-TRANSACTIONS.
027600     IF THERE-ARE-NO-TRANSACTIONS
027700         CLOSE TRANS-WORK-FILE
027800     ELSE
027900         MOVE TXNW-DATE TO WS-FIRST-TXN-DATE WS-LAST-TXN-DATE
028000         PERFORM SCAN-ONE-MORE-TRANSACTION
028100             THRU SCAN-ONE-MORE-TRANSACTION-EXIT
028200             UNTIL TRWORK-IS-AT-END
028300         CLOSE TRANS-WORK-FILE
028400         MOVE "N" TO TRWORK-AT-END
028500         OPEN INPUT TRANS-WORK-FILE
028600         READ TRANS-WORK-FILE
028700             AT END MOVE "Y" TO TRWORK-AT-END
028800         MOVE TXNW-DATE      TO WS-CURRENT-TXN-DATE
028900         MOVE TXNW-CATEGORY  TO WS-CURRENT-TXN-CATEGORY
029000         MOVE TXNW-AMOUNT    TO WS-CURRENT-TXN-AMOUNT
029100         MOVE TXNW-IS-PAYMENT TO WS-CURRENT-TXN-PAY-FLAG.
029200 SCAN-FOR-FIRST-AND-LAST-MONTH-EXIT.
029300     EXIT.
029400
029500 SCAN-ONE-MORE-TRANSACTION.
029600     READ TRANS-WORK-FILE
029700         AT END MOVE "Y" TO TRWORK-AT-END
029800         NOT AT END MOVE TXNW-DATE TO WS-LAST-TXN-DATE.
029900 SCAN-ONE-MORE-TRANSACTION-EXIT.
030000     EXIT.
030100
030200 MAIN-PROCESS.
030300     IF THERE-ARE-NO-TRANSACTIONS
030400         CONTINUE
030500     ELSE
030600         COMPUTE WS-MONTH-YM = (WS-CURRENT-TXN-CCYY * 100)
030700                              + WS-CURRENT-TXN-MM
030800         PERFORM DERIVE-LAST-YM THRU DERIVE-LAST-YM-EXIT
030900         PERFORM PROCESS-ONE-MONTH-B
031000             THRU PROCESS-ONE-MONTH-B-EXIT
031100             UNTIL WS-MONTH-YM > WS-LAST-YM
031200         CLOSE TRANS-WORK-FILE.
031300     PERFORM WRITE-THE-TOTALS-RECORD-B
031400         THRU WRITE-THE-TOTALS-RECORD-B-EXIT.
031500 MAIN-PROCESS-EXIT.
031600     EXIT.
031700
031800 DERIVE-LAST-YM.
031900     DIVIDE WS-LAST-TXN-DATE BY 10000 GIVING WS-MONTH-YEAR.
032000     DIVIDE WS-LAST-TXN-DATE BY 100 GIVING WS-DIVIDE-QUOTIENT-B.
032100     COMPUTE WS-MONTH-MONTH = WS-DIVIDE-QUOTIENT-B
032200                            - (WS-MONTH-YEAR * 100).
032300     COMPUTE WS-LAST-YM = (WS-MONTH-YEAR * 100) + WS-MONTH-MONTH.
032400 DERIVE-LAST-YM-EXIT.
032500     EXIT.
032600
032700*----------------------------------------------------------
032800* PROCESS-ONE-MONTH-B  -  STEPS 1-5 OF THE MONTHLY
032900* SIMULATOR AS DOCUMENTED FOR THE RECONCILIATION GROUP.
033000*----------------------------------------------------------
033100 PROCESS-ONE-MONTH-B.
033200     MOVE WS-CURRENT-TXN-CCYY TO WS-MONTH-YEAR.
033300     MOVE WS-CURRENT-TXN-MM   TO WS-MONTH-MONTH.
033400     MOVE ZERO TO WS-MONTH-PURCHASES-B WS-MONTH-REWARD-RAW-B
033500                  WS-MONTH-REWARDS-B   WS-MONTH-INTEREST-B
033600                  WS-MONTH-PAYMENT-B.
033700
033800     PERFORM DETERMINE-DAYS-IN-MONTH-B
033900         THRU DETERMINE-DAYS-IN-MONTH-B-EXIT.
034000     COMPUTE WS-MONTH-END-DATE =
034100             (WS-MONTH-YEAR * 10000) + (WS-MONTH-MONTH * 100)
034200              + WS-DAYS-IN-MONTH-WK.
034300
034400     PERFORM APPLY-MONTH-TRANSACTIONS-B
034500         THRU APPLY-MONTH-TRANSACTIONS-B-EXIT
034600         UNTIL TRWORK-IS-AT-END
034700            OR WS-CURRENT-TXN-DATE > WS-MONTH-END-DATE.
034800
034900     ADD WS-MONTH-PURCHASES-B TO WS-BALANCE-B.
035000
035100     PERFORM COMPUTE-COMPOUND-INTEREST-B
035200         THRU COMPUTE-COMPOUND-INTEREST-B-EXIT.
035300
035400     PERFORM WRITE-LOG-LINE-B THRU WRITE-LOG-LINE-B-EXIT.
035500
035600     PERFORM SELECT-STRATEGY-B THRU SELECT-STRATEGY-B-EXIT.
035700
035800     IF WS-TRACE-ON
035900         DISPLAY "CCENGB04 MONTH " WS-MONTH-YM
036000             " BAL=" WS-BALANCE-B " PMT=" WS-MONTH-PAYMENT-B
036100             " PMT-DAY=" WS-PAYMENT-DAY-B.
036200
036300     ADD 1 TO WS-MONTH-MONTH.
036400     IF WS-MONTH-MONTH > 12
036500         MOVE 1 TO WS-MONTH-MONTH
036600         ADD 1 TO WS-MONTH-YEAR.
036700     COMPUTE WS-MONTH-YM = (WS-MONTH-YEAR * 100)
036800                          + WS-MONTH-MONTH.
036900 PROCESS-ONE-MONTH-B-EXIT.
037000     EXIT.
037100
037200 DETERMINE-DAYS-IN-MONTH-B.
037300     SET MONTH-INDEX-B TO WS-MONTH-MONTH.
037400     MOVE DAYS-IN-MONTH-B(MONTH-INDEX-B) TO WS-DAYS-IN-MONTH-WK.
037500     IF WS-MONTH-MONTH = 2
037600         PERFORM CHECK-LEAP-YEAR-B THRU CHECK-LEAP-YEAR-B-EXIT
037700         IF YEAR-IS-LEAP-B
037800             ADD 1 TO WS-DAYS-IN-MONTH-WK.
037900 DETERMINE-DAYS-IN-MONTH-B-EXIT.
038000     EXIT.
038100
038200 CHECK-LEAP-YEAR-B.
038300     MOVE "N" TO WS-IS-LEAP-YEAR-B.
038400     DIVIDE WS-MONTH-YEAR BY 4 GIVING WS-DIVIDE-QUOTIENT-B
038500         REMAINDER WS-REM-4-B.
038600     IF WS-REM-4-B = 0
038700         DIVIDE WS-MONTH-YEAR BY 100 GIVING WS-DIVIDE-QUOTIENT-B
038800             REMAINDER WS-REM-100-B
038900         IF WS-REM-100-B NOT = 0
039000             MOVE "Y" TO WS-IS-LEAP-YEAR-B
039100         ELSE
039200             DIVIDE WS-MONTH-YEAR BY 400
039300                 GIVING WS-DIVIDE-QUOTIENT-B
039400                 REMAINDER WS-REM-400-B
039500             IF WS-REM-400-B = 0
039600                 MOVE "Y" TO WS-IS-LEAP-YEAR-B.
039700 CHECK-LEAP-YEAR-B-EXIT.
039800     EXIT.
039900
040000 APPLY-MONTH-TRANSACTIONS-B.
040100     IF WS-CURRENT-TXN-IS-PAYMENT
040200         SUBTRACT WS-CURRENT-TXN-AMOUNT FROM WS-BALANCE-B
040300         ADD WS-CURRENT-TXN-AMOUNT TO WS-TOTAL-PAYMENTS-B
040400     ELSE
040500         ADD WS-CURRENT-TXN-AMOUNT TO WS-MONTH-PURCHASES-B
040600         PERFORM ACCRUE-REWARD-FOR-TXN-B
040700             THRU ACCRUE-REWARD-FOR-TXN-B-EXIT.
040800     PERFORM READ-NEXT-WORK-TRANSACTION-B
040900         THRU READ-NEXT-WORK-TRANSACTION-B-EXIT.
041000 APPLY-MONTH-TRANSACTIONS-B-EXIT.
041100     EXIT.
041200
041300 ACCRUE-REWARD-FOR-TXN-B.
041400     EVALUATE WS-CURRENT-TXN-CATEGORY
041500         WHEN "GROCERIES "
041600             COMPUTE WS-MONTH-REWARD-RAW-B =
041700                     WS-MONTH-REWARD-RAW-B +
041800                     (WS-CURRENT-TXN-AMOUNT * WS-GROCERY-RATE)
041900         WHEN "GAS       "
042000             COMPUTE WS-MONTH-REWARD-RAW-B =
042100                     WS-MONTH-REWARD-RAW-B +
042200                     (WS-CURRENT-TXN-AMOUNT * WS-GAS-RATE)
042300         WHEN OTHER
042400             COMPUTE WS-MONTH-REWARD-RAW-B =
042500                     WS-MONTH-REWARD-RAW-B +
042600                     (WS-CURRENT-TXN-AMOUNT * WS-OTHER-RATE)
042700     END-EVALUATE.
042800 ACCRUE-REWARD-FOR-TXN-B-EXIT.
042900     EXIT.
043000
043100 READ-NEXT-WORK-TRANSACTION-B.
043200     READ TRANS-WORK-FILE
043300         AT END MOVE "Y" TO TRWORK-AT-END
043400         NOT AT END
043500             MOVE TXNW-DATE       TO WS-CURRENT-TXN-DATE
043600             MOVE TXNW-CATEGORY   TO WS-CURRENT-TXN-CATEGORY
043700             MOVE TXNW-AMOUNT     TO WS-CURRENT-TXN-AMOUNT
043800             MOVE TXNW-IS-PAYMENT TO WS-CURRENT-TXN-PAY-FLAG.
043900 READ-NEXT-WORK-TRANSACTION-B-EXIT.
044000     EXIT.
044100
044200*----------------------------------------------------------
044300* COMPUTE-COMPOUND-INTEREST-B  -  ENGINE B ALWAYS COMPOUNDS
044400* DAILY.  THERE IS NO PARM-METHOD CHOICE HERE.
044500*----------------------------------------------------------
044600 COMPUTE-COMPOUND-INTEREST-B.
044700     COMPUTE WS-DAILY-RATE-B ROUNDED = WS-PARM-APR / 365.
044800     MOVE ZERO TO WS-MONTH-INTEREST-ACCUM-B.
044900     PERFORM COMPOUND-ONE-DAY-B
045000         THRU COMPOUND-ONE-DAY-B-EXIT
045100         VARYING WS-DAY-COUNTER-B FROM 1 BY 1
045200         UNTIL WS-DAY-COUNTER-B > WS-DAYS-IN-MONTH-WK.
045300     COMPUTE WS-MONTH-INTEREST-B ROUNDED =
045400             WS-MONTH-INTEREST-ACCUM-B.
045500     IF WS-MONTH-INTEREST-B > 0
045600        AND WS-MONTH-INTEREST-B < 2.00
045700         MOVE 2.00 TO WS-MONTH-INTEREST-B.
045800     ADD WS-MONTH-INTEREST-B TO WS-TOTAL-INTEREST-B.
045900 COMPUTE-COMPOUND-INTEREST-B-EXIT.
046000     EXIT.
046100
046200 COMPOUND-ONE-DAY-B.
046300     IF WS-BALANCE-B > 0
046400         COMPUTE WS-DAILY-INTEREST-B ROUNDED =
046500                 WS-BALANCE-B * WS-DAILY-RATE-B
046600         ADD WS-DAILY-INTEREST-B TO WS-MONTH-INTEREST-ACCUM-B
046700         ADD WS-DAILY-INTEREST-B TO WS-BALANCE-B.
046800 COMPOUND-ONE-DAY-B-EXIT.
046900     EXIT.
047000
047100 WRITE-LOG-LINE-B.
047200     COMPUTE WS-MONTH-REWARDS-B ROUNDED = WS-MONTH-REWARD-RAW-B.
047300     ADD WS-MONTH-REWARD-RAW-B TO WS-TOTAL-REWARD-RAW-B.
047400
047500     MOVE SPACE TO ENGBW-LOG-RECORD.
047600     MOVE "L"                 TO ENGBW-RECORD-TYPE.
047700     MOVE WS-MONTH-YM         TO ENGBW-YEAR-MONTH.
047800     MOVE WS-MONTH-PURCHASES-B TO ENGBW-PURCHASES.
047900     MOVE WS-MONTH-REWARDS-B  TO ENGBW-REWARDS.
048000     MOVE WS-MONTH-INTEREST-B TO ENGBW-INTEREST.
048100     MOVE WS-BALANCE-B        TO ENGBW-BALANCE.
048200     WRITE ENGBW-LOG-RECORD.
048300 WRITE-LOG-LINE-B-EXIT.
048400     EXIT.
048500
048600*----------------------------------------------------------
048700* SELECT-STRATEGY-B  -  TRANSACTION FORM.  BOTH STRATEGIES
048800* PAY MAX(BALANCE,0) - NEITHER TRACKS A LATE FEE, SINCE
048900* ENGINE B HAS NO FEE SCHEDULE OF ITS OWN.
049000*----------------------------------------------------------
049100 SELECT-STRATEGY-B.
049200     IF WS-BALANCE-B NOT > 0
049300         MOVE ZERO TO WS-MONTH-PAYMENT-B
049400     ELSE
049500         MOVE WS-BALANCE-B TO WS-MONTH-PAYMENT-B
049600         EVALUATE WS-STRATEGY-CODE-B
049700             WHEN 2
049800                 IF WS-DAYS-IN-MONTH-WK < WS-WALLST-DUE-DAY-B
049900                     MOVE WS-DAYS-IN-MONTH-WK
050000                         TO WS-PAYMENT-DAY-B
050100                 ELSE
050200                     MOVE WS-WALLST-DUE-DAY-B
050300                         TO WS-PAYMENT-DAY-B
050400             WHEN OTHER
050500                 MOVE 1 TO WS-PAYMENT-DAY-B
050600         END-EVALUATE.
050700
050800     SUBTRACT WS-MONTH-PAYMENT-B FROM WS-BALANCE-B.
050900     ADD WS-MONTH-PAYMENT-B TO WS-TOTAL-PAYMENTS-B.
051000 SELECT-STRATEGY-B-EXIT.
051100     EXIT.
051200
051300 WRITE-THE-TOTALS-RECORD-B.
051400     MOVE SPACE TO ENGBW-TOTALS-RECORD.
051500     MOVE "T"                TO ENGBW-TOT-RECORD-TYPE.
051600     MOVE WS-TOTAL-INTEREST-B TO ENGBW-TOT-INTEREST.
051700     COMPUTE ENGBW-TOT-REWARDS ROUNDED = WS-TOTAL-REWARD-RAW-B.
051800     MOVE ZERO               TO ENGBW-TOT-FEES.
051900     MOVE WS-TOTAL-PAYMENTS-B TO ENGBW-TOT-PAYMENTS.
052000     MOVE WS-BALANCE-B       TO ENGBW-TOT-END-BALANCE.
052100     WRITE ENGBW-TOTALS-RECORD.
052200 WRITE-THE-TOTALS-RECORD-B-EXIT.
052300     EXIT.
