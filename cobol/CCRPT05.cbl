000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CCRPT05.
000300 AUTHOR.         R HALVERSEN.
000400 INSTALLATION.   CONSUMER CARD SERVICES - BATCH SYSTEMS.
000500 DATE-WRITTEN.   06/11/89.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------
000900* CCRPT05 - CYCLE REPORT AND SUMMARY PRINT PROGRAM
001000*----------------------------------------------------------
001100* CHANGE LOG
001200*----------------------------------------------------------
001300* 061189 RH  0000  ORIGINAL PROGRAM.  READS THE CYCLE-WORK
001400*                  FILE BUILT BY CCENGA03 AND PRINTS ONE
001500*                  DETAIL LINE PER BILLING CYCLE PLUS THE
001600*                  CLOSING TOTALS BLOCK, PATTERNED AFTER
001700*                  THE DIVISION/DEPARTMENT REPORT IN THE
001800*                  SALES LISTING PROGRAM.
001900* 082390 RH  0158  ADDED THE STANDALONE SUMMARY-FILE WRITE
002000*                  SO RECONCILIATION NO LONGER HAS TO SCRAPE
002100*                  THE CLOSING TOTALS OFF THE PRINTED REPORT.
002200* 030592 JT  0220  FEES-TO-DATE COLUMN NOW ACCUMULATES AS
002300*                  WE PRINT - CYCW-FEES ON THE WORK FILE IS
002400*                  PER-CYCLE ONLY, PER THE WORK RECORD'S OWN
002500*                  LAYOUT.
002600* 052694 RH  0307  APPENDED THE ENGINE B CROSS-CHECK LOG TO
002700*                  THE SAME REPORT FILE INSTEAD OF OPENING A
002800*                  SECOND PRINT FILE - ONE REPORT, TWO
002900*                  SECTIONS, PER THE PROJECT LEAD'S REQUEST.
003000* 080498 JT  0402  Y2K - PRINT-YEAR-MONTH WIDENED TO SHOW A
003100*                  FULL FOUR-DIGIT YEAR.
003200* 012599 JT  0402  Y2K FOLLOW-UP - REPORT HEADINGS CHECKED
003300*                  AGAINST THE 2000 TEST DECK, CLEAN.
003400* 042111 RH  0581  MINOR - REMARKED PARAGRAPH HEADERS.
003500* 051413 TK  0610  PROGRAM NOW RETURNS A STATUS BYTE TO
003600*                  CCSIM01, SAME AS THE OTHER THREE PHASES,
003700*                  SO THE DRIVER CAN TELL WHICH PHASE OF A
003800*                  BAD RUN IS REPORTING IN.
003900*----------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     COPY "SLCYCWRK.CBL".
004800
004900     COPY "SLBWORK.CBL".
005000
005100     COPY "SLCYCRPT.CBL".
005200
005300     COPY "SLSUMOUT.CBL".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800     COPY "FDCYCWRK.CBL".
005900
006000     COPY "FDBWORK.CBL".
006100
006200     COPY "FDCYCRPT.CBL".
006300
006400     COPY "FDSUMOUT.CBL".
006500
006600 WORKING-STORAGE SECTION.
006700
006800 77  WS-CYCWORK-STATUS            PIC XX.
006900 77  WS-ENGBWORK-STATUS           PIC XX.
007000 77  WS-SUMMARY-STATUS            PIC XX.
007100
007200 77  CYCWORK-AT-END               PIC X VALUE "N".
007300     88  CYCWORK-IS-AT-END            VALUE "Y".
007400 77  ENGBWORK-AT-END              PIC X VALUE "N".
007500     88  ENGBWORK-IS-AT-END           VALUE "Y".
007600
007700*----------------------------------------------------------
007800* PRINT LINES - SAME TITLE/COLUMN/DETAIL/TOTAL SHAPE THE
007900* SALES LISTING PROGRAM USES, RELETTERED FOR THIS REPORT.
008000*----------------------------------------------------------
008100 01  DETAIL-LINE.
008200     05  FILLER                   PIC X(03) VALUE SPACE.
008300     05  PRINT-YEAR-MONTH         PIC ZZZZZ9.
008400     05  FILLER                   PIC X(04) VALUE SPACE.
008500     05  PRINT-PURCHASES          PIC ZZZ,ZZ9.99-.
008600     05  FILLER                   PIC X(02) VALUE SPACE.
008700     05  PRINT-REWARDS            PIC ZZZ,ZZ9.99-.
008800     05  FILLER                   PIC X(02) VALUE SPACE.
008900     05  PRINT-INTEREST           PIC ZZZ,ZZ9.99-.
009000     05  FILLER                   PIC X(02) VALUE SPACE.
009100     05  PRINT-FEES-TO-DATE       PIC ZZZ,ZZ9.99-.
009200     05  FILLER                   PIC X(02) VALUE SPACE.
009300     05  PRINT-BALANCE            PIC ZZZ,ZZ9.99-.
009400     05  FILLER                   PIC X(02) VALUE SPACE.
009500     05  PRINT-PAYMENT            PIC ZZZ,ZZ9.99-.
009600
009700 01  COLUMN-LINE.
009800     05  FILLER            PIC X(06) VALUE "YR-MO ".
009900     05  FILLER            PIC X(01) VALUE SPACE.
010000     05  FILLER            PIC X(11) VALUE "PURCHASES".
010100     05  FILLER            PIC X(02) VALUE SPACE.
010200     05  FILLER            PIC X(11) VALUE "REWARDS".
010300     05  FILLER            PIC X(02) VALUE SPACE.
010400     05  FILLER            PIC X(11) VALUE "INTEREST".
010500     05  FILLER            PIC X(02) VALUE SPACE.
010600     05  FILLER            PIC X(11) VALUE "FEES-TO-DAT".
010700     05  FILLER            PIC X(02) VALUE SPACE.
010800     05  FILLER            PIC X(11) VALUE "BALANCE".
010900     05  FILLER            PIC X(02) VALUE SPACE.
011000     05  FILLER            PIC X(11) VALUE "PAYMENT".
011100
011200 01  TITLE-LINE.
011300     05  FILLER              PIC X(04) VALUE "RUN:".
011400     05  PRINT-RUN-DATE      PIC 99/99/99.
011500     05  FILLER              PIC X(08) VALUE SPACE.
011600     05  FILLER              PIC X(28)
011700         VALUE "CREDIT CARD CYCLE SIMULATION".
011800     05  FILLER              PIC X(10) VALUE SPACE.
011900     05  FILLER              PIC X(05) VALUE "PAGE:".
012000     05  FILLER              PIC X(01) VALUE SPACE.
012100     05  PRINT-PAGE-NUMBER   PIC ZZZ9.
012200
012300 01  SECTION-HEADING-LINE.
012400     05  FILLER              PIC X(40)
012500         VALUE "ENGINE B MONTHLY CROSS-CHECK LOG".
012600
012700 01  TOTAL-LINE.
012800     05  FILLER              PIC X(03) VALUE SPACE.
012900     05  TOTAL-LABEL         PIC X(20) VALUE SPACE.
013000     05  FILLER              PIC X(02) VALUE SPACE.
013100     05  PRINT-TOTAL         PIC ZZZ,ZZ9.99-.
013200
013300 01  B-LOG-LINE.
013400     05  FILLER              PIC X(03) VALUE SPACE.
013500     05  B-PRINT-YEAR-MONTH  PIC ZZZZZ9.
013600     05  FILLER              PIC X(04) VALUE SPACE.
013700     05  B-PRINT-PURCHASES   PIC ZZZ,ZZ9.99-.
013800     05  FILLER              PIC X(02) VALUE SPACE.
013900     05  B-PRINT-REWARDS     PIC ZZZ,ZZ9.99-.
014000     05  FILLER              PIC X(02) VALUE SPACE.
014100     05  B-PRINT-INTEREST    PIC ZZZ,ZZ9.99-.
014200     05  FILLER              PIC X(02) VALUE SPACE.
014300     05  B-PRINT-BALANCE     PIC ZZZ,ZZ9.99-.
014400
014500*----------------------------------------------------------
014600* YEAR-MONTH IS SPLIT OUT FOR POSSIBLE MM/CCYY DISPLAY - NOT
014700* PRINTED TODAY BUT KEPT FOR THE REPRINT-ONLY-LAST-CYCLE
014800* OPTION THE COLLECTIONS GROUP HAS ASKED ABOUT.
014900*----------------------------------------------------------
015000 01  WS-YM-WORK                   PIC 9(06).
015100 01  WS-YM-PIECES REDEFINES WS-YM-WORK.
015200     05  WS-YM-CCYY               PIC 9(04).
015300     05  WS-YM-MM                 PIC 9(02).
015400
015500 01  WS-B-YM-WORK                 PIC 9(06).
015600 01  WS-B-YM-PIECES REDEFINES WS-B-YM-WORK.
015700     05  WS-B-YM-CCYY             PIC 9(04).
015800     05  WS-B-YM-MM               PIC 9(02).
015900
016000 77  WS-RUN-DATE                  PIC 9(06).
016100 01  WS-RUN-DATE-PIECES REDEFINES WS-RUN-DATE.
016200     05  WS-RUN-YY                PIC 99.
016300     05  WS-RUN-MM                PIC 99.
016400     05  WS-RUN-DD                PIC 99.
016500
016600 77  LINE-COUNT                   PIC 9(03) COMP VALUE ZERO.
016700 77  PAGE-NUMBER                  PIC 9(04) COMP VALUE ZERO.
016800 77  MAXIMUM-LINES                PIC 9(03) COMP VALUE 55.
016900
017000 77  WS-FEES-TO-DATE              PIC S9(07)V99 VALUE ZERO.
017100
017200*----------------------------------------------------------
017300* RETURN-STATUS BYTE PASSED BACK TO CCSIM01 - SEE THE
017400* 051413 CHANGE LOG ENTRY ABOVE.  THE REPORT WRITER HAS NO
017500* FAILURE PATH OF ITS OWN - IT ALWAYS REPORTS GOOD SO THE
017600* DRIVER'S END-OF-RUN MESSAGE REFLECTS THE EARLIER PHASES.
017700*----------------------------------------------------------
017800 LINKAGE SECTION.
017900 01  LK-PHASE-RETURN-STATUS       PIC X.
018000
018100 PROCEDURE DIVISION USING LK-PHASE-RETURN-STATUS.
018200 PROGRAM-BEGIN.
018300     MOVE "G" TO LK-PHASE-RETURN-STATUS.
018400     PERFORM OPENING-PROCEDURE THRU OPENING-PROCEDURE-EXIT.
018500     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
018600     PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
018700
018800 PROGRAM-EXIT.
018900     EXIT PROGRAM.
019000
019100 PROGRAM-DONE.
019200     STOP RUN.
019300
019400 OPENING-PROCEDURE.
019500     OPEN INPUT  CYCLE-WORK-FILE.
019600     OPEN INPUT  ENGB-WORK-FILE.
019700     OPEN OUTPUT CYCLE-REPORT-FILE.
019800     OPEN OUTPUT SUMMARY-FILE.
019900     ACCEPT WS-RUN-DATE FROM DATE.
020000     MOVE ZERO TO LINE-COUNT PAGE-NUMBER WS-FEES-TO-DATE.
020100     PERFORM READ-NEXT-CYCLE-WORK-RECORD
020200         THRU READ-NEXT-CYCLE-WORK-RECORD-EXIT.
020300     PERFORM READ-NEXT-ENGB-WORK-RECORD
020400         THRU READ-NEXT-ENGB-WORK-RECORD-EXIT.
020500 OPENING-PROCEDURE-EXIT.
020600     EXIT.
020700
020800 CLOSING-PROCEDURE.
020900     CLOSE CYCLE-WORK-FILE.
021000     CLOSE ENGB-WORK-FILE.
021100     CLOSE CYCLE-REPORT-FILE.
021200     CLOSE SUMMARY-FILE.
021300 CLOSING-PROCEDURE-EXIT.
021400     EXIT.
021500
021600 READ-NEXT-CYCLE-WORK-RECORD.
021700     READ CYCLE-WORK-FILE
021800         AT END MOVE "Y" TO CYCWORK-AT-END.
021900 READ-NEXT-CYCLE-WORK-RECORD-EXIT.
022000     EXIT.
022100
022200 READ-NEXT-ENGB-WORK-RECORD.
022300     READ ENGB-WORK-FILE
022400         AT END MOVE "Y" TO ENGBWORK-AT-END.
022500 READ-NEXT-ENGB-WORK-RECORD-EXIT.
022600     EXIT.
022700
022800 MAIN-PROCESS.
022900     PERFORM START-NEW-PAGE THRU START-NEW-PAGE-EXIT.
023000     PERFORM PRINT-ONE-REPORT THRU PRINT-ONE-REPORT-EXIT
023100         UNTIL CYCWORK-IS-AT-END.
023200     PERFORM PRINT-ENGINE-B-SECTION
023300         THRU PRINT-ENGINE-B-SECTION-EXIT.
023400     PERFORM END-LAST-PAGE THRU END-LAST-PAGE-EXIT.
023500 MAIN-PROCESS-EXIT.
023600     EXIT.
023700
023800*----------------------------------------------------------
023900* PRINT-ONE-REPORT  -  ONE CYCLE-WORK-FILE RECORD, EITHER A
024000* DETAIL ROW OR THE CLOSING SUMMARY ROW.
024100*----------------------------------------------------------
024200 PRINT-ONE-REPORT.
024300     EVALUATE TRUE
024400         WHEN CYCW-IS-DETAIL
024500             PERFORM PRINT-CYCLE-DETAIL-LINE
024600                 THRU PRINT-CYCLE-DETAIL-LINE-EXIT
024700         WHEN CYCW-IS-SUMMARY
024800             PERFORM PRINT-SUMMARY-TOTALS
024900                 THRU PRINT-SUMMARY-TOTALS-EXIT
025000             PERFORM WRITE-SUMMARY-FILE-RECORD
025100                 THRU WRITE-SUMMARY-FILE-RECORD-EXIT
025200     END-EVALUATE.
025300     PERFORM READ-NEXT-CYCLE-WORK-RECORD
025400         THRU READ-NEXT-CYCLE-WORK-RECORD-EXIT.
025500 PRINT-ONE-REPORT-EXIT.
025600     EXIT.
025700
025800 PRINT-CYCLE-DETAIL-LINE.
025900     ADD CYCW-FEES TO WS-FEES-TO-DATE.
026000     MOVE CYCW-YEAR-MONTH TO WS-YM-WORK.
026100     MOVE CYCW-YEAR-MONTH TO PRINT-YEAR-MONTH.
026200     MOVE CYCW-PURCHASES  TO PRINT-PURCHASES.
026300     MOVE CYCW-REWARDS    TO PRINT-REWARDS.
026400     MOVE CYCW-INTEREST   TO PRINT-INTEREST.
026500     MOVE WS-FEES-TO-DATE TO PRINT-FEES-TO-DATE.
026600     MOVE CYCW-END-BALANCE TO PRINT-BALANCE.
026700     MOVE CYCW-PAYMENT    TO PRINT-PAYMENT.
026800
026900     IF LINE-COUNT > MAXIMUM-LINES
027000         PERFORM START-NEXT-PAGE THRU START-NEXT-PAGE-EXIT.
027100
027200     MOVE DETAIL-LINE TO CYCLE-REPORT-RECORD.
027300     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
027400     MOVE SPACE TO DETAIL-LINE.
027500 PRINT-CYCLE-DETAIL-LINE-EXIT.
027600     EXIT.
027700
027800*----------------------------------------------------------
027900* PRINT-SUMMARY-TOTALS  -  CLOSING TOTALS BLOCK, ONE
028000* TOTAL-LINE PER FIGURE, AS WORKED OUT WITH RECONCILIATION.
028100*----------------------------------------------------------
028200 PRINT-SUMMARY-TOTALS.
028300     PERFORM LINE-FEED THRU LINE-FEED-EXIT.
028400     MOVE "BEGINNING BALANCE   " TO TOTAL-LABEL.
028500     MOVE CYCW-SUM-BEGIN-BAL TO PRINT-TOTAL.
028600     MOVE TOTAL-LINE TO CYCLE-REPORT-RECORD.
028700     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
028800
028900     MOVE "TOTAL INTEREST      " TO TOTAL-LABEL.
029000     MOVE CYCW-SUM-TOTAL-INTEREST TO PRINT-TOTAL.
029100     MOVE TOTAL-LINE TO CYCLE-REPORT-RECORD.
029200     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
029300
029400     MOVE "TOTAL REWARDS       " TO TOTAL-LABEL.
029500     MOVE CYCW-SUM-TOTAL-REWARDS TO PRINT-TOTAL.
029600     MOVE TOTAL-LINE TO CYCLE-REPORT-RECORD.
029700     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
029800
029900     MOVE "TOTAL FEES          " TO TOTAL-LABEL.
030000     MOVE CYCW-SUM-TOTAL-FEES TO PRINT-TOTAL.
030100     MOVE TOTAL-LINE TO CYCLE-REPORT-RECORD.
030200     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
030300
030400     MOVE "TOTAL PAYMENTS      " TO TOTAL-LABEL.
030500     MOVE CYCW-SUM-TOTAL-PAYMENTS TO PRINT-TOTAL.
030600     MOVE TOTAL-LINE TO CYCLE-REPORT-RECORD.
030700     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
030800
030900     MOVE "ENDING BALANCE      " TO TOTAL-LABEL.
031000     MOVE CYCW-SUM-END-BALANCE TO PRINT-TOTAL.
031100     MOVE TOTAL-LINE TO CYCLE-REPORT-RECORD.
031200     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
031300     MOVE SPACE TO TOTAL-LINE.
031400 PRINT-SUMMARY-TOTALS-EXIT.
031500     EXIT.
031600
031700 WRITE-SUMMARY-FILE-RECORD.
031800     MOVE CYCW-SUM-BEGIN-BAL      TO SUM-BEGIN-BAL.
031900     MOVE CYCW-SUM-TOTAL-INTEREST TO SUM-TOTAL-INTEREST.
032000     MOVE CYCW-SUM-TOTAL-REWARDS  TO SUM-TOTAL-REWARDS.
032100     MOVE CYCW-SUM-TOTAL-FEES     TO SUM-TOTAL-FEES.
032200     MOVE CYCW-SUM-TOTAL-PAYMENTS TO SUM-TOTAL-PAYMENTS.
032300     MOVE CYCW-SUM-END-BALANCE    TO SUM-END-BALANCE.
032400     WRITE SUMMARY-RECORD.
032500 WRITE-SUMMARY-FILE-RECORD-EXIT.
032600     EXIT.
032700
032800*----------------------------------------------------------
032900* PRINT-ENGINE-B-SECTION  -  ENGINE B'S LOG IS APPENDED TO
033000* THE SAME REPORT FILE, NOT A SEPARATE ONE.
033100*----------------------------------------------------------
033200 PRINT-ENGINE-B-SECTION.
033300     PERFORM LINE-FEED THRU LINE-FEED-EXIT.
033400     MOVE SECTION-HEADING-LINE TO CYCLE-REPORT-RECORD.
033500     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
033600     PERFORM LINE-FEED THRU LINE-FEED-EXIT.
033700     PERFORM PRINT-ENGINE-B-LOG-LINE
033800         THRU PRINT-ENGINE-B-LOG-LINE-EXIT
033900         UNTIL ENGBWORK-IS-AT-END.
034000 PRINT-ENGINE-B-SECTION-EXIT.
034100     EXIT.
034200
034300 PRINT-ENGINE-B-LOG-LINE.
034400     EVALUATE TRUE
034500         WHEN ENGBW-IS-LOG-LINE
034600             MOVE ENGBW-YEAR-MONTH TO WS-B-YM-WORK
034700             MOVE ENGBW-YEAR-MONTH TO B-PRINT-YEAR-MONTH
034800             MOVE ENGBW-PURCHASES  TO B-PRINT-PURCHASES
034900             MOVE ENGBW-REWARDS    TO B-PRINT-REWARDS
035000             MOVE ENGBW-INTEREST   TO B-PRINT-INTEREST
035100             MOVE ENGBW-BALANCE    TO B-PRINT-BALANCE
035200             IF LINE-COUNT > MAXIMUM-LINES
035300                 PERFORM START-NEXT-PAGE
035400                     THRU START-NEXT-PAGE-EXIT
035500             END-IF
035600             MOVE B-LOG-LINE TO CYCLE-REPORT-RECORD
035700             PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT
035800             MOVE SPACE TO B-LOG-LINE
035900         WHEN ENGBW-IS-TOTALS
036000             PERFORM PRINT-ENGINE-B-TOTALS
036100                 THRU PRINT-ENGINE-B-TOTALS-EXIT
036200     END-EVALUATE.
036300     PERFORM READ-NEXT-ENGB-WORK-RECORD
036400         THRU READ-NEXT-ENGB-WORK-RECORD-EXIT.
036500 PRINT-ENGINE-B-LOG-LINE-EXIT.
036600     EXIT.
036700
036800 PRINT-ENGINE-B-TOTALS.
036900     PERFORM LINE-FEED THRU LINE-FEED-EXIT.
037000     MOVE "ENGINE B TOT INTEREST" TO TOTAL-LABEL.
037100     MOVE ENGBW-TOT-INTEREST TO PRINT-TOTAL.
037200     MOVE TOTAL-LINE TO CYCLE-REPORT-RECORD.
037300     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
037400
037500     MOVE "ENGINE B TOT REWARDS " TO TOTAL-LABEL.
037600     MOVE ENGBW-TOT-REWARDS TO PRINT-TOTAL.
037700     MOVE TOTAL-LINE TO CYCLE-REPORT-RECORD.
037800     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
037900
038000     MOVE "ENGINE B TOT PAYMENTS" TO TOTAL-LABEL.
038100     MOVE ENGBW-TOT-PAYMENTS TO PRINT-TOTAL.
038200     MOVE TOTAL-LINE TO CYCLE-REPORT-RECORD.
038300     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
038400
038500     MOVE "ENGINE B END BALANCE " TO TOTAL-LABEL.
038600     MOVE ENGBW-TOT-END-BALANCE TO PRINT-TOTAL.
038700     MOVE TOTAL-LINE TO CYCLE-REPORT-RECORD.
038800     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
038900     MOVE SPACE TO TOTAL-LINE.
039000 PRINT-ENGINE-B-TOTALS-EXIT.
039100     EXIT.
039200
039300*----------------------------------------------------------
039400* PRINTING / PAGE-CONTROL ROUTINES.
039500*----------------------------------------------------------
039600 WRITE-TO-PRINTER.
039700     WRITE CYCLE-REPORT-RECORD BEFORE ADVANCING 1.
039800     ADD 1 TO LINE-COUNT.
039900 WRITE-TO-PRINTER-EXIT.
040000     EXIT.
040100
040200 LINE-FEED.
040300     MOVE SPACE TO CYCLE-REPORT-RECORD.
040400     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
040500 LINE-FEED-EXIT.
040600     EXIT.
040700
040800 START-NEXT-PAGE.
040900     PERFORM END-LAST-PAGE THRU END-LAST-PAGE-EXIT.
041000     PERFORM START-NEW-PAGE THRU START-NEW-PAGE-EXIT.
041100 START-NEXT-PAGE-EXIT.
041200     EXIT.
041300
041400 START-NEW-PAGE.
041500     ADD 1 TO PAGE-NUMBER.
041600     MOVE PAGE-NUMBER TO PRINT-PAGE-NUMBER.
041700     MOVE WS-RUN-DATE TO PRINT-RUN-DATE.
041800     MOVE TITLE-LINE TO CYCLE-REPORT-RECORD.
041900     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
042000     PERFORM LINE-FEED THRU LINE-FEED-EXIT.
042100     MOVE COLUMN-LINE TO CYCLE-REPORT-RECORD.
042200     PERFORM WRITE-TO-PRINTER THRU WRITE-TO-PRINTER-EXIT.
042300     PERFORM LINE-FEED THRU LINE-FEED-EXIT.
042400 START-NEW-PAGE-EXIT.
042500     EXIT.
042600
042700 END-LAST-PAGE.
042800     IF PAGE-NUMBER > 0
042900         PERFORM FORM-FEED THRU FORM-FEED-EXIT.
043000     MOVE ZERO TO LINE-COUNT.
043100 END-LAST-PAGE-EXIT.
043200     EXIT.
043300
043400 FORM-FEED.
043500     MOVE SPACE TO CYCLE-REPORT-RECORD.
043600     WRITE CYCLE-REPORT-RECORD BEFORE ADVANCING PAGE.
043700 FORM-FEED-EXIT.
043800     EXIT.
