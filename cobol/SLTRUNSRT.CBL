000100*----------------------------------------------------------
000200* SLTRUNSRT.CBL
000300* FILE-CONTROL entry for the unsorted parsed-transaction
000400* file CCTXLD02 builds on the first pass, before the SORT
000500* puts it into date order for the two simulation engines.
000600* ADDED 051413 - SEE THE CHANGE LOG IN CCTXLD02.CBL.
000700*----------------------------------------------------------
000800     SELECT UNSORTED-WORK-FILE
000900         ASSIGN TO TRUNSRT
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-TRUNSRT-STATUS.
