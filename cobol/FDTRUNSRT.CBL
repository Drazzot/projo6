000100*----------------------------------------------------------
000200* FDTRUNSRT.CBL
000300* One parsed transaction per line, SAME SHAPE AS
000400* FDTRWORK.CBL'S TXN-WORK-RECORD BUT NOT YET IN DATE
000500* ORDER - THIS IS THE "USING" SIDE OF CCTXLD02'S SORT,
000600* FDTRWORK.CBL IS THE "GIVING" SIDE.
000700*----------------------------------------------------------
000800 FD  UNSORTED-WORK-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  UNSRT-WORK-RECORD.
001100     05  UNSRT-DATE               PIC 9(08).
001200     05  UNSRT-CATEGORY           PIC X(10).
001300     05  UNSRT-AMOUNT             PIC S9(07)V99.
001400     05  UNSRT-IS-PAYMENT         PIC X(01).
001500     05  FILLER                   PIC X(53).
