000100*----------------------------------------------------------
000200* SLTRWORK.CBL
000300* FILE-CONTROL entry for the parsed/sorted transaction
000400* work file handed from CCTXLD02 to the two simulation
000500* engines, the same way SLSRPT04 hands SALES-FILE off to
000600* WORK-FILE for its printing phase.
000700*----------------------------------------------------------
000800     SELECT TRANS-WORK-FILE
000900         ASSIGN TO TRWORK
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-TRWORK-STATUS.
