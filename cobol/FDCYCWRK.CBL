000100*----------------------------------------------------------
000200* FDCYCWRK.CBL
000300* Engine A work record.  CYCW-RECORD-TYPE "D" = one cycle
000400* detail row, "S" = the single closing summary row.  The
000500* SUMMARY fields overlay the DETAIL fields via REDEFINES so
000600* one 01 level serves both record shapes, the way SLSALES
000700* and WORK-RECORD mirror each other field-for-field.
000800*----------------------------------------------------------
000900 FD  CYCLE-WORK-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  CYCW-DETAIL-RECORD.
001200     05  CYCW-RECORD-TYPE         PIC X(01).
001300         88  CYCW-IS-DETAIL           VALUE "D".
001400         88  CYCW-IS-SUMMARY          VALUE "S".
001500     05  CYCW-YEAR-MONTH          PIC 9(06).
001600     05  CYCW-PURCHASES           PIC S9(07)V99.
001700     05  CYCW-REWARDS             PIC S9(07)V99.
001800     05  CYCW-FEES                PIC S9(07)V99.
001900     05  CYCW-INTEREST            PIC S9(07)V99.
002000     05  CYCW-PAYMENT             PIC S9(07)V99.
002100     05  CYCW-END-BALANCE         PIC S9(07)V99.
002200     05  FILLER                   PIC X(31).
002300 01  CYCW-SUMMARY-RECORD REDEFINES CYCW-DETAIL-RECORD.
002400     05  CYCW-SUM-RECORD-TYPE     PIC X(01).
002500     05  FILLER                   PIC X(06).
002600     05  CYCW-SUM-BEGIN-BAL       PIC S9(07)V99.
002700     05  CYCW-SUM-TOTAL-INTEREST  PIC S9(07)V99.
002800     05  CYCW-SUM-TOTAL-REWARDS   PIC S9(07)V99.
002900     05  CYCW-SUM-TOTAL-FEES      PIC S9(07)V99.
003000     05  CYCW-SUM-TOTAL-PAYMENTS  PIC S9(07)V99.
003100     05  CYCW-SUM-END-BALANCE     PIC S9(07)V99.
003200     05  FILLER                   PIC X(31).
