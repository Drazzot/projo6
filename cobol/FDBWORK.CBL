000100*----------------------------------------------------------
000200* FDBWORK.CBL
000300* Engine B work record.  ENGBW-RECORD-TYPE "L" = one
000400* monthly log line, "T" = the single closing totals row.
000500*----------------------------------------------------------
000600 FD  ENGB-WORK-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  ENGBW-LOG-RECORD.
000900     05  ENGBW-RECORD-TYPE        PIC X(01).
001000         88  ENGBW-IS-LOG-LINE        VALUE "L".
001100         88  ENGBW-IS-TOTALS          VALUE "T".
001200     05  ENGBW-YEAR-MONTH         PIC 9(06).
001300     05  ENGBW-PURCHASES          PIC S9(07)V99.
001400     05  ENGBW-REWARDS            PIC S9(07)V99.
001500     05  ENGBW-INTEREST           PIC S9(07)V99.
001600     05  ENGBW-BALANCE            PIC S9(07)V99.
001700     05  FILLER                   PIC X(46).
001800 01  ENGBW-TOTALS-RECORD REDEFINES ENGBW-LOG-RECORD.
001900     05  ENGBW-TOT-RECORD-TYPE    PIC X(01).
002000     05  FILLER                   PIC X(06).
002100     05  ENGBW-TOT-INTEREST       PIC S9(07)V99.
002200     05  ENGBW-TOT-REWARDS        PIC S9(07)V99.
002300     05  ENGBW-TOT-FEES           PIC S9(07)V99.
002400     05  ENGBW-TOT-PAYMENTS       PIC S9(07)V99.
002500     05  ENGBW-TOT-END-BALANCE    PIC S9(07)V99.
002600     05  FILLER                   PIC X(31).
